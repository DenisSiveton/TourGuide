000100*****************************************************************
000110* IDENTIFICATION DIVISION                                      *
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.             VRBTCH01.
000150 AUTHOR.                 R J PELLETIER.
000160 INSTALLATION.           MERIDIAN TOURISM DATA CENTER.
000170 DATE-WRITTEN.           04/14/86.
000180 DATE-COMPILED.
000190 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000200
000210*****************************************************************
000220*  VISITOR REWARDS NIGHTLY BATCH  --  PROGRAM VRBTCH01          *
000230*  READS THE VISITOR MASTER, THE VISIT-HISTORY TRANSACTION      *
000240*  FILE AND THE ATTRACTION MASTER, AND FOR EACH VISITOR:        *
000250*    1) AWARDS REWARD POINTS FOR EVERY VISITED LOCATION THAT    *
000260*       FALLS WITHIN THE PROXIMITY BUFFER OF AN ATTRACTION      *
000270*       NOT ALREADY AWARDED TO THAT VISITOR ON THIS RUN,        *
000280*    2) RANKS THE FIVE NEAREST ATTRACTIONS TO THE VISITOR'S     *
000290*       LAST KNOWN LOCATION,                                   *
000300*    3) PRICES FIVE TRIP-PACKAGE DEALS, DISCOUNTED BY THE       *
000310*       VISITOR'S ACCUMULATED REWARD POINTS,                   *
000320*    4) PRINTS A CONTROL-BREAK SUMMARY OF THE ABOVE.            *
000330*                                                                *
000340*  THE COMPILER ON FILE HAS NO TRIGONOMETRIC INTRINSIC          *
000350*  FUNCTIONS, SO THE GREAT-CIRCLE DISTANCE ROUTINE (PARAGRAPHS  *
000360*  8000 THRU 8399) ROLLS ITS OWN SINE/COSINE BY POWER SERIES    *
000370*  AND ITS OWN ARC-COSINE BY THE STANDARD ABRAMOWITZ & STEGUN   *
000380*  4.4.45 POLYNOMIAL, WITH A NEWTON'S-METHOD SQUARE ROOT        *
000390*  (PARAGRAPH 8350) BACKING THE POLYNOMIAL.  SEE THE MATH       *
000400*  SECTION BANNER BELOW BEFORE CHANGING ANY OF IT.              *
000410*****************************************************************
000420
000430*****************************************************************
000440*                     C H A N G E   L O G                      *
000450*-----------------------------------------------------------------
000460* DATE      BY   REQUEST    DESCRIPTION                         *
000470*-----------------------------------------------------------------
000480* 04/14/86  RJP  ORIG       ORIGINAL PROGRAM WRITTEN FOR THE     *ORIG86  
000490*                           VISITOR REWARDS PILOT -- STATE PARKS*
000500*                           AND WELCOME CENTERS ONLY.            *
000510* 09/02/86  RJP  CR-0118    ADDED SECOND ATTRACTION CATEGORY     *CR-0118 
000520*                           (HISTORIC SITES) TO MASTER LOAD.     *
000530* 02/11/88  DMS  CR-0204    FIVE-PROVIDER TRIP-DEAL PRICING      *CR-0204 
000540*                           TABLE ADDED PER MARKETING REQUEST.   *
000550* 07/19/89  DMS  CR-0251    CORRECTED ARC-COSINE POLYNOMIAL --   *CR-0251 
000560*                           DISTANCES NEAR 180 DEGREES WERE      *
000570*                           COMING BACK SHORT BY SEVERAL MILES.  *
000580* 01/30/91  TLK  CR-0340    NEARBY-ATTRACTION RANKING (TOP 5)    *CR-0340 
000590*                           ADDED FOR THE WELCOME-CENTER KIOSKS. *
000600* 06/14/92  TLK  CR-0388    EXPANDED ATTRACTION TABLE FROM 50    *CR-0388 
000610*                           TO 200 ENTRIES.                     *
000620* 03/02/94  CAH  CR-0455    VISIT-HISTORY BUFFER RAISED TO 1000  *CR-0455 
000630*                           ROWS -- SEASON-PASS HOLDERS WERE     *
000640*                           OVERFLOWING THE OLD 250-ROW TABLE.   *
000650* 11/28/95  CAH  CR-0502    REWARD SUPPRESSION NOW MATCHES ON    *CR-0502 
000660*                           ATTRACTION NAME, NOT ATTRACTION ID,  *
000670*                           PER STATE AUDIT FINDING 95-14.       *
000680* 08/09/97  WJH  CR-0560    DEAL PRICING POINT DISCOUNT CHANGED  *CR-0560 
000690*                           FROM A FLAT FEE TO 10 CENTS A POINT. *
000700* 12/02/98  WJH  Y2K-014    YEAR 2000 REVIEW -- VIS-TIMESTAMP    *Y2K014  
000710*                           AND ALL DATE FIELDS CONFIRMED 4-DIGIT*
000720*                           CENTURY, NO 2-DIGIT YEAR FIELDS IN   *
000730*                           THIS PROGRAM.  NO CHANGES REQUIRED.  *
000740* 05/17/99  WJH  Y2K-014    Y2K SIGN-OFF -- TESTED AGAINST       *Y2K014  
000750*                           01/01/2000 AND 02/29/2000 SAMPLE     *
000760*                           RUNS, BOTH CLEAN.                    *
000770* 04/03/01  NRO  CR-0615    GRAND TOTAL BLOCK SPLIT OUT TO ITS   *CR-0615 
000780*                           OWN PARAGRAPH (3000-CLOSING) SO THE  *
000790*                           NIGHTLY JOB COULD RUN IN RESTART     *
000800*                           MODE WITHOUT REPRINTING TOTALS.      *
000810* 10/22/03  NRO  CR-0672    DROPPED THE OBSOLETE STATE-PARK /    *CR-0672 
000820*                           HISTORIC-SITE CATEGORY CODE -- ALL   *
000830*                           ATTRACTIONS NOW SHARE ONE MASTER.    *
000840* 06/30/06  PDQ  CR-0719    RE-KEYED PROVIDER FACTOR TABLE AFTER *CR-0719 
000850*                           CONTRACT RENEWAL WITH ALL FIVE TRIP  *
000860*                           PACKAGERS.  VALUES PER ADDENDUM C.   *
000870* 03/11/09  PDQ  CR-0781    ADDED 88-LEVEL CONDITION-NAMES TO    *CR-0781
000880*                           THE END-OF-FILE SWITCHES AND THE     *
000890*                           AWARD/PROXIMITY/ACOS FLAGS, AND       *
000900*                           RESTATED C-PCTR AS A STANDALONE       *
000910*                           77-LEVEL, PER THE SHOP CODING-        *
000920*                           STANDARDS REVIEW OF 02/09.            *
000930* 08/10/26  RJP  CR-0802    CORRECTED 2320/2330 SUPPRESSION --    *CR-0802
000940*                           WAS KEYED BY ATTR-IDX POSITION, NOT   *
000950*                           BY ATT-TBL-NAME AS CR-0502 REQUIRES.  *
000960*                           NEW 2331-MARK-AWARDED-BY-NAME SWEEPS  *
000970*                           ALL ROWS SHARING A NAME.  ALSO PULLED *
000980*                           THE UNTRACKED "USERS WITH NO VISITS"  *
000990*                           LINE BACK OUT OF 3000-CLOSING -- NOT  *
001000*                           PART OF THE REPORT SPEC, NEVER WAS.   *
001010*****************************************************************
001020
001030
001040 ENVIRONMENT DIVISION.
001050 CONFIGURATION SECTION.
001060 SOURCE-COMPUTER.        MTDC-SYS370.
001070 OBJECT-COMPUTER.        MTDC-SYS370.
001080 SPECIAL-NAMES.
001090*    C01 TIES THE PRINTER'S TOP-OF-FORM CHANNEL TO THE LINAGE
001100*    FOOTING ON RPT-OUT -- NO UPSI SWITCHES OR CLASS TESTS NEEDED
001110*    BY THIS PROGRAM.
001120     C01 IS TOP-OF-FORM.
001130
001140 INPUT-OUTPUT SECTION.
001150 FILE-CONTROL.
001160
001170*    VISITOR MASTER -- INPUT, ONE ROW PER REGISTERED VISITOR,
001180*    DRIVES THE MATCH-MERGE LOOP IN 2000-MAINLINE.
001190     SELECT USER-MASTER
001200         ASSIGN TO USERS
001210         ORGANIZATION IS LINE SEQUENTIAL.
001220
001230*    VISIT-HISTORY TRANSACTIONS -- INPUT, SORTED BY VISITOR THEN
001240*    TIMESTAMP UPSTREAM OF THIS PROGRAM.  NO SORT VERB IN HERE.
001250     SELECT VISIT-HIST
001260         ASSIGN TO VISITS
001270         ORGANIZATION IS LINE SEQUENTIAL.
001280
001290*    ATTRACTION MASTER -- INPUT, READ ONCE AT PROGRAM START AND
001300*    HELD ENTIRELY IN ATTRACTION-TABLE FOR THE REST OF THE RUN.
001310     SELECT ATTR-MASTER
001320         ASSIGN TO ATTRACTS
001330         ORGANIZATION IS LINE SEQUENTIAL.
001340
001350*    REWARD OUTPUT -- UNIT 2'S RESULT FILE, ONE ROW PER REWARD
001360*    EARNED.  WRITTEN BY 2330-BUILD-REWARD.
001370     SELECT REWARD-OUT
001380         ASSIGN TO REWARDS
001390         ORGANIZATION IS LINE SEQUENTIAL.
001400
001410*    NEARBY OUTPUT -- UNIT 3'S RESULT FILE, FIVE ROWS PER VISITOR.
001420*    WRITTEN BY 2441-WRITE-NEARBY-ROW.
001430     SELECT NEARBY-OUT
001440         ASSIGN TO NEARBY
001450         ORGANIZATION IS LINE SEQUENTIAL.
001460
001470*    TRIP-DEAL OUTPUT -- UNIT 4'S RESULT FILE, FIVE ROWS PER
001480*    VISITOR, ONE PER PROVIDER.  WRITTEN BY 2510-PRICE-PROVIDER.
001490     SELECT DEAL-OUT
001500         ASSIGN TO DEALS
001510         ORGANIZATION IS LINE SEQUENTIAL.
001520
001530*    PRINT FILE -- RECORD SEQUENTIAL TO MATCH EVERY OTHER
001540*    PRINT-FILE SELECT IN THIS SHOP'S PROGRAMS.
001550     SELECT RPT-OUT
001560         ASSIGN TO REPORT
001570         ORGANIZATION IS RECORD SEQUENTIAL.
001580
001590
001600 DATA DIVISION.
001610 FILE SECTION.
001620
001630*-----------------------------------------------------------------
001640* VISITOR MASTER -- ONE ROW PER REGISTERED VISITOR.              *
001650*-----------------------------------------------------------------
001660 FD  USER-MASTER
001670     LABEL RECORD IS STANDARD
001680     RECORD CONTAINS 74 CHARACTERS
001690     DATA RECORD IS WS-USER-REC.
001700
001710 01  WS-USER-REC.
001720*    VISITOR KEY -- CARRIED ONTO EVERY REWARD/NEARBY/DEAL OUTPUT
001730*    ROW FOR THIS VISITOR SO EACH OUTPUT FILE STANDS ALONE.
001740     05  USR-ID                  PIC 9(6).
001750     05  USR-NAME                PIC X(20).
001760*    CONTACT INFORMATION -- CARRIED ON THE VISITOR MASTER FOR
001770*    OTHER SYSTEMS' USE, NEVER READ BY THIS PROGRAM.
001780     05  USR-PHONE               PIC X(12).
001790     05  USR-EMAIL               PIC X(30).
001800*    PARTY SIZE AND TRIP LENGTH -- FEED THE TRIP-DEAL BASE-PRICE
001810*    COMPUTATION IN 2500-CALC-DEALS.  NOT USED BY REWARDS.
001820     05  USR-ADULTS              PIC 9(2).
001830     05  USR-CHILDREN            PIC 9(2).
001840     05  USR-DURATION            PIC 9(2).
001850
001860*-----------------------------------------------------------------
001870* VISIT-HISTORY TRANSACTIONS -- SORTED BY VISITOR, THEN BY TIME. *
001880* LAST ROW READ FOR A VISITOR IS THAT VISITOR'S CURRENT LOCATION.*
001890*-----------------------------------------------------------------
001900 FD  VISIT-HIST
001910     LABEL RECORD IS STANDARD
001920     RECORD CONTAINS 42 CHARACTERS
001930     DATA RECORD IS WS-VISIT-REC.
001940
001950 01  WS-VISIT-REC.
001960*    MATCH-MERGE KEY AGAINST WS-USER-REC -- VISIT-HIST ROWS FOR
001970*    ONE VISITOR ARE ALL READ BEFORE THE VISITOR CHANGES.
001980     05  VIS-USR-ID              PIC 9(6).
001990*    TIMESTAMP DRIVES THE SORT ORDER; NOT READ FOR ITS VALUE
002000*    ANYWHERE IN THIS PROGRAM, ONLY FOR THE ORDER IT IMPOSES.
002010     05  VIS-TIMESTAMP           PIC 9(14).
002020*    LEADING-SEPARATE SIGN SO A NEGATIVE (SOUTHERN/WESTERN)
002030*    COORDINATE PRINTS AND PUNCHES WITH AN ORDINARY MINUS SIGN
002040*    RATHER THAN AN OVERPUNCH -- THIS SHOP'S HOUSE HABIT FOR
002050*    ANY SIGNED FIELD THAT CROSSES A FILE BOUNDARY.
002060     05  VIS-LAT                 PIC S9(4)V9(6)
002070                                  SIGN IS LEADING SEPARATE.
002080     05  VIS-LON                 PIC S9(4)V9(6)
002090                                  SIGN IS LEADING SEPARATE.
002100
002110*-----------------------------------------------------------------
002120* ATTRACTION MASTER -- LOADED ENTIRELY INTO ATTRACTION-TABLE     *
002130* AT PROGRAM START (MAXIMUM 200 ROWS -- SEE CR-0388).            *
002140*-----------------------------------------------------------------
002150 FD  ATTR-MASTER
002160     LABEL RECORD IS STANDARD
002170     RECORD CONTAINS 61 CHARACTERS
002180     DATA RECORD IS WS-ATTR-REC.
002190
002200 01  WS-ATTR-REC.
002210*    JOIN KEY CARRIED INTO ATTRACTION-TABLE AS ATT-TBL-ID --
002220*    ASSIGNED BY THE ATTRACTION MASTER'S OWNING SYSTEM, NOT BY
002230*    THIS PROGRAM.
002240     05  ATT-ID                  PIC 9(5).
002250     05  ATT-NAME                PIC X(30).
002260*    ATTRACTION'S FIXED LOCATION -- "POINT 2" IN EVERY CALL TO
002270*    8000-CALC-DISTANCE MADE AGAINST THIS ROW.
002280     05  ATT-LAT                 PIC S9(4)V9(6)
002290                                  SIGN IS LEADING SEPARATE.
002300     05  ATT-LON                 PIC S9(4)V9(6)
002310                                  SIGN IS LEADING SEPARATE.
002320*    POINT VALUE PAID OUT WHOLE, UNSCALED, WHEN THIS ATTRACTION
002330*    IS REWARDED -- SEE 2330-BUILD-REWARD.
002340     05  ATT-POINTS              PIC 9(4).
002350
002360*-----------------------------------------------------------------
002370* REWARD OUTPUT -- ONE ROW PER REWARD AWARDED, WRITTEN AS EARNED.*
002380*-----------------------------------------------------------------
002390 FD  REWARD-OUT
002400     LABEL RECORD IS STANDARD
002410     RECORD CONTAINS 52 CHARACTERS
002420     DATA RECORD IS WS-REWARD-REC.
002430
002440 01  WS-REWARD-REC.
002450*    VISITOR KEY, SO THIS ROW STANDS ALONE FOR ANY DOWNSTREAM
002460*    CONSUMER WITHOUT A JOIN BACK TO THE VISITOR MASTER.
002470     05  RWD-USR-ID              PIC 9(6).
002480*    ATTRACTION ID CARRIED FOR A JOIN BACK TO ATTR-MASTER IF ONE
002490*    IS EVER NEEDED -- THE NAME BELOW IS WHAT SUPPRESSION ACTUALLY
002500*    MATCHES ON (CR-0502), NOT THIS ID.
002510     05  RWD-ATT-ID              PIC 9(5).
002520     05  RWD-ATT-NAME            PIC X(30).
002530*    DISTANCE AT THE MOMENT OF AWARD -- ALWAYS TEN MILES OR LESS,
002540*    THE REWARD THRESHOLD, UNSIGNED SINCE A DISTANCE IS NEVER
002545*    NEGATIVE.
002550     05  RWD-DISTANCE            PIC 9(5)V9(2).
002560     05  RWD-POINTS              PIC 9(4).
002570
002580*-----------------------------------------------------------------
002590* NEARBY OUTPUT -- FIVE ROWS PER VISITOR, RANK 1 (CLOSEST) TO 5. *
002600*-----------------------------------------------------------------
002610 FD  NEARBY-OUT
002620     LABEL RECORD IS STANDARD
002630     RECORD CONTAINS 70 CHARACTERS
002640     DATA RECORD IS WS-NEARBY-REC.
002650
002660 01  WS-NEARBY-REC.
002670*    VISITOR KEY, SAME ROLE AS RWD-USR-ID ON THE REWARD RECORD
002680*    ABOVE -- EVERY OUTPUT FILE IN THIS RUN CARRIES ITS OWN COPY.
002690     05  NBY-USR-ID              PIC 9(6).
002700*    1 THRU 5, 1 = CLOSEST.  ASSIGNED BY SUBSCRIPT IN
002710*    2441-WRITE-NEARBY-ROW, NEVER RECOMPUTED.
002720     05  NBY-RANK                PIC 9(1).
002730     05  NBY-ATT-NAME            PIC X(30).
002740*    ATTRACTION'S OWN COORDINATES, COPIED STRAIGHT FROM
002750*    ATTRACTION-TABLE -- NOT THE VISITOR'S LOCATION.
002760     05  NBY-ATT-LAT             PIC S9(4)V9(6)
002770                                  SIGN IS LEADING SEPARATE.
002780     05  NBY-ATT-LON             PIC S9(4)V9(6)
002790                                  SIGN IS LEADING SEPARATE.
002800*    DISTANCE FROM THE VISITOR'S CURRENT LOCATION -- NO
002810*    CEILING, UNLIKE RWD-DISTANCE ON THE REWARD RECORD.
002820     05  NBY-DISTANCE            PIC 9(5)V9(2).
002830*    SAME ATTRACTION POINT VALUE AS RWD-POINTS WOULD CARRY IF THIS
002840*    ATTRACTION HAD ALSO BEEN REWARDED -- NOT ALWAYS THE CASE.
002850     05  NBY-POINTS              PIC 9(4).
002860
002870*-----------------------------------------------------------------
002880* TRIP-DEAL OUTPUT -- FIVE ROWS PER VISITOR, ONE PER PROVIDER.   *
002890*-----------------------------------------------------------------
002900 FD  DEAL-OUT
002910     LABEL RECORD IS STANDARD
002920     RECORD CONTAINS 35 CHARACTERS
002930     DATA RECORD IS WS-DEAL-REC.
002940
002950 01  WS-DEAL-REC.
002960*    VISITOR KEY, SAME ROLE AS ON THE OTHER THREE OUTPUT FILES.
002970     05  DEA-USR-ID              PIC 9(6).
002980*    PROVIDER NAME FROM PROV-NAME, COPIED OUT OF THE HARD-CODED
002990*    PROVIDER-INFO TABLE, NOT FROM ANY INPUT FILE.
003000     05  DEA-PROVIDER            PIC X(20).
003010*    FINAL QUOTED PRICE -- BASE PRICE TIMES PROVIDER FACTOR,
003020*    LESS THE POINT DISCOUNT, NEVER QUOTED BELOW ZERO.
003030     05  DEA-PRICE               PIC 9(7)V9(2).
003040
003050*-----------------------------------------------------------------
003060* NIGHTLY PRINT REPORT -- 80-COLUMN PRINT IMAGE.                 *
003070*-----------------------------------------------------------------
003080 FD  RPT-OUT
003090     LABEL RECORD IS OMITTED
003100     RECORD CONTAINS 80 CHARACTERS
003110     LINAGE IS 60 WITH FOOTING AT 55
003120     DATA RECORD IS RPT-LINE.
003130
003140 01  RPT-LINE                    PIC X(80).
003150
003160
003170 WORKING-STORAGE SECTION.
003180
003190*-----------------------------------------------------------------
003200* SWITCHES AND RUN COUNTERS.  THE THREE END-OF-FILE SWITCHES     *
003210* EACH CARRY AN 88-LEVEL SO THE PROCEDURE DIVISION TESTS AND      *
003220* SETS THEM BY NAME (CR-0781) INSTEAD OF BY A HARD-CODED          *
003230* LITERAL 'NO' SCATTERED THROUGH THE READ PARAGRAPHS.             *
003240*-----------------------------------------------------------------
003250 01  WORK-AREA.
003260*    SET FALSE (TO 'NO') ONLY BY 9000-READ-USER'S AT END CLAUSE --
003270*    DRIVES THE UNTIL ON THE 2000-MAINLINE PERFORM IN 0000-VRBTCH01.
003280     05  MORE-USERS              PIC XXX      VALUE 'YES'.
003290         88  NO-MORE-USERS                    VALUE 'NO'.
003300*    SET FALSE BY 9100-READ-VISIT'S AT END CLAUSE -- DRIVES THE
003310*    UNTIL ON THE 2110-STORE-VISIT-ENTRY PERFORM IN 2100-LOAD-VISITS.
003320     05  MORE-VISITS             PIC XXX      VALUE 'YES'.
003330         88  NO-MORE-VISITS                   VALUE 'NO'.
003340*    SET FALSE BY 9200-READ-ATTR'S AT END CLAUSE -- DRIVES THE
003350*    UNTIL ON THE ONE-TIME ATTRACTION-TABLE LOAD IN 1100-LOAD-
003360*    ATTRACTIONS, NEVER TESTED AGAIN ONCE THE RUN IS UNDER WAY.
003370     05  MORE-ATTRS              PIC XXX      VALUE 'YES'.
003380         88  NO-MORE-ATTRS                    VALUE 'NO'.
003390*    RUN-WIDE TALLIES FOR THE GRAND-TOTAL BLOCK IN 3000-CLOSING --
003400*    NONE OF THESE FOUR RESET DURING THE RUN, UNLIKE THE
003410*    PER-VISITOR COUNTERS DECLARED IN THE OTHER GROUPS BELOW.
003420     05  WS-USER-CTR             PIC 9(6) COMP VALUE ZERO.
003430     05  WS-VISIT-CTR            PIC 9(7) COMP VALUE ZERO.
003440     05  WS-REWARD-CTR           PIC 9(7) COMP VALUE ZERO.
003450     05  WS-POINTS-CTR           PIC 9(9) COMP VALUE ZERO.
003460*    CUMULATIVE POINTS FOR THE ONE VISITOR CURRENTLY IN PROCESS --
003470*    RESET TO ZERO AT THE TOP OF 2000-MAINLINE, FEEDS BOTH THE
003480*    TRIP-DEAL DISCOUNT AND THE USER-TOTAL PRINT LINE.
003490     05  WS-CUM-POINTS           PIC 9(9) COMP VALUE ZERO.
003500*    REWARD COUNT FOR THE ONE VISITOR CURRENTLY IN PROCESS --
003510*    ZEROED AT THE TOP OF 2000-MAINLINE, PRINTED BY
003520*    2600-PRINT-USER-TOTAL, THEN ZEROED AGAIN FOR THE NEXT
003530*    VISITOR.  WS-REWARD-CTR ABOVE IS THE RUN-WIDE VERSION.
003540     05  WS-USER-RWD-CTR         PIC 9(4) COMP VALUE ZERO.
003550
003560*  STANDALONE PAGE COUNTER -- BUMPED ONLY BY 9900-HEADING, PRINTED  *
003570*  ON EVERY PAGE-TOP HEADING LINE.  KEPT AS A STANDALONE 77-LEVEL   *
003580*  ITEM, NOT A WORK-AREA SUB-ITEM, SINCE IT IS A PRINT-CONTROL      *
003590*  DEVICE RATHER THAN PART OF THE PER-RUN SWITCH-AND-COUNTER       *
003600*  GROUP ABOVE.                                                    *
003610 77  C-PCTR                      PIC 99  COMP VALUE ZERO.
003620
003630*    RUN DATE, BROKEN OUT FOR THE STRING EDIT IN 1000-INIT THAT
003640*    BUILDS THE MM/DD/YYYY HEADING FIELD O-DATE.  FULL 4-DIGIT
003650*    YEAR -- CONFIRMED Y2K-CLEAN UNDER CR-0614, 1998.
003660 01  SYS-DATE.
003670*    FUNCTION CURRENT-DATE RETURNS THE YEAR FIRST, SO THIS GROUP'S
003680*    FIELD ORDER FOLLOWS THAT RETURN, NOT THE MM/DD/YYYY ORDER
003690*    THE STRING EDIT LATER BUILDS O-DATE IN.
003700     05  I-YEAR                  PIC 9(4).
003710     05  I-MONTH                 PIC 99.
003720     05  I-DAY                   PIC 99.
003730
003740*-----------------------------------------------------------------
003750* VISIT-HISTORY BUFFER FOR THE VISITOR CURRENTLY IN PROCESS.     *
003760* RAISED TO 1000 ROWS PER CR-0455.                               *
003770*-----------------------------------------------------------------
003780 01  VISIT-TABLE.
003790*    NO ATTRACTION NAME/ID CARRIED HERE -- THE REWARDS PASS
003800*    (2300) ONLY NEEDS COORDINATES TO COMPUTE A DISTANCE AGAINST
003810*    EACH ATTRACTION-TABLE ROW, SO ONLY LAT/LON ARE BUFFERED.
003820     05  VIS-ENTRY OCCURS 1000 TIMES.
003830         10  VIS-TBL-LAT         PIC S9(4)V9(6)
003840                                 SIGN IS LEADING SEPARATE.
003850         10  VIS-TBL-LON         PIC S9(4)V9(6)
003860                                 SIGN IS LEADING SEPARATE.
003870
003880 01  VISIT-CONTROL-FIELDS.
003890*    ROWS ACTUALLY BUFFERED FOR THE CURRENT VISITOR -- RESET TO
003900*    ZERO AT THE TOP OF EVERY 2100-LOAD-VISITS CALL.
003910     05  VIS-COUNT               PIC 9(4)  COMP VALUE ZERO.
003920*    SUBSCRIPT INTO VISIT-TABLE, DRIVEN BY THE PERFORM VARYING
003930*    IN 2300-CALC-REWARDS.
003940     05  VIS-IDX                 PIC 9(4)  COMP VALUE ZERO.
003950*    THE VISITOR'S "CURRENT LOCATION" -- OVERWRITTEN BY EVERY ROW
003960*    2110-STORE-VISIT-ENTRY BUFFERS, SO WHAT SURVIVES IS BY
003970*    DEFINITION THE LAST VISIT ROW READ FOR THIS VISITOR.
003980     05  WS-CUR-LAT              PIC S9(4)V9(6)
003990                                 SIGN IS LEADING SEPARATE
004000                                 VALUE ZERO.
004010     05  WS-CUR-LON              PIC S9(4)V9(6)
004020                                 SIGN IS LEADING SEPARATE
004030                                 VALUE ZERO.
004040
004050*-----------------------------------------------------------------
004060* ATTRACTION MASTER TABLE, LOADED ONCE AT START OF RUN.          *
004070* EXPANDED TO 200 ROWS PER CR-0388.                              *
004080*-----------------------------------------------------------------
004090 01  ATTRACTION-TABLE.
004100     05  ATTR-ENTRY OCCURS 200 TIMES.
004110*        JOIN KEY BACK TO ATT-ID ON ATTR-REC -- CARRIED INTO
004120*        RWD-ATT-ID SO REWARDS-OUT CAN BE MATCHED TO ATTRACTS.
004130         10  ATT-TBL-ID          PIC 9(5).
004140*        WHAT CR-0502 SUPPRESSION ACTUALLY MATCHES ON, NOT THE ID.
004150         10  ATT-TBL-NAME        PIC X(30).
004160*        FIXED LOCATION -- "POINT 2" IN EVERY REWARD AND NEARBY
004170*        DISTANCE CALL MADE AGAINST THIS TABLE ROW.
004180         10  ATT-TBL-LAT         PIC S9(4)V9(6)
004190                                 SIGN IS LEADING SEPARATE.
004200         10  ATT-TBL-LON         PIC S9(4)V9(6)
004210                                 SIGN IS LEADING SEPARATE.
004220*        FIXED POINT VALUE PER ATTRACTION -- COPIED VERBATIM INTO
004230*        RWD-POINTS BY 2330-BUILD-REWARD, NEVER PRORATED.
004240         10  ATT-TBL-POINTS      PIC 9(4).
004250
004260 01  ATTRACTION-CONTROL-FIELDS.
004270*    TOTAL ROWS LOADED BY 1100-LOAD-ATTRACTIONS -- FIXED FOR THE
004280*    WHOLE RUN ONCE PROGRAM START-UP FINISHES, UNLIKE VIS-COUNT
004290*    WHICH RESETS PER VISITOR.
004300     05  ATTR-COUNT              PIC 9(3)  COMP VALUE ZERO.
004310*    SUBSCRIPT INTO ATTRACTION-TABLE, DRIVEN BY EVERY PERFORM
004320*    VARYING THAT SCANS THE ATTRACTION MASTER (2310, 2400).
004330     05  ATTR-IDX                PIC 9(3)  COMP VALUE ZERO.
004340*    SECOND, INNER SUBSCRIPT USED ONLY BY 2331-MARK-AWARDED-BY-NAME
004350*    TO RE-SCAN ATTRACTION-TABLE FOR OTHER ROWS SHARING THE JUST-
004360*    AWARDED ATTRACTION'S NAME -- NEVER USED TO DRIVE A REWARD OR
004370*    DISTANCE CALCULATION, ONLY THE SUPPRESSION SWEEP.
004380     05  WS-AWD-SCAN-IDX         PIC 9(3)  COMP VALUE ZERO.
004390
004400*-----------------------------------------------------------------
004410* PER-VISITOR AWARD-SUPPRESSION FLAGS (CR-0502 -- MATCHED BY     *
004420* ATTRACTION NAME).  ONE FLAG PER ATTRACTION-TABLE ROW, BUT      *
004430* 2331-MARK-AWARDED-BY-NAME SETS THE FLAG ON EVERY ROW SHARING   *
004440* THE NAME OF THE ROW JUST AWARDED -- NOT JUST THE ROW AT        *
004450* ATTR-IDX -- SO TWO ATT-IDS FOR THE SAME ATT-TBL-NAME (TWO      *
004460* LOCATIONS OF ONE BRAND) ARE SUPPRESSED TOGETHER AFTER THE      *
004470* FIRST ONE PAYS.  BLANKED IN ONE MOVE AT THE START OF EACH      *
004480* VISITOR VIA THE FLAT REDEFINITION BELOW.  THE 88-LEVEL         *
004490* (CR-0781) READS THE GUARD IN 2320-REWARD-ATTR AS A CONDITION,  *
004500* NOT A LITERAL 'N' COMPARE.                                     *
004510*-----------------------------------------------------------------
004520 01  AWARD-FLAGS.
004530*    ONE FLAG PER ATTRACTION-TABLE SLOT, SUBSCRIPTED BY ATTR-IDX
004540*    THE SAME WAY ATTRACTION-TABLE ITSELF IS -- BUT SEE THE
004550*    BANNER ABOVE, MORE THAN ONE SLOT CAN GO 'Y' PER AWARD.
004560     05  AWD-FLAG OCCURS 200 TIMES PIC X VALUE 'N'.
004570         88  ATTRACTION-ALREADY-AWARDED       VALUE 'Y'.
004580*    200 BYTES, ONE PER FLAG -- THE MOVE ALL 'N' IN 2000-MAINLINE
004590*    TARGETS THIS FLAT VIEW, NOT THE SUBSCRIPTED GROUP ABOVE.
004600 01  AWARD-FLAGS-FLAT REDEFINES AWARD-FLAGS
004610                                 PIC X(200).
004620
004630*-----------------------------------------------------------------
004640* FIVE-SLOT NEAREST-ATTRACTION LIST (CR-0340), KEPT SORTED       *
004650* ASCENDING BY DISTANCE.  CLEARED AT THE START OF EACH VISITOR   *
004660* VIA THE FLAT REDEFINITION BELOW, THEN RE-SEEDED WITH A HIGH    *
004670* SENTINEL DISTANCE BY 2410-CLEAR-NEARBY-SLOT.                   *
004680*-----------------------------------------------------------------
004690 01  NEARBY-LIST.
004700     05  NBY-SLOT OCCURS 5 TIMES.
004710*        SLOT 1 IS ALWAYS THE CLOSEST ATTRACTION ONCE THE VISITOR'S
004720*        FULL SET OF ATTRACTION-TABLE ROWS HAS BEEN EVALUATED.
004730         10  NBY-SLOT-NAME       PIC X(30).
004740         10  NBY-SLOT-LAT        PIC S9(4)V9(6)
004750                                 SIGN IS LEADING SEPARATE.
004760         10  NBY-SLOT-LON        PIC S9(4)V9(6)
004770                                 SIGN IS LEADING SEPARATE.
004780*        SET ONCE BY 2431-FIND-INSERT-POS AND NEVER RECOMPUTED --
004790*        A LATER INSERT ONLY SHIFTS THIS VALUE TO A LOWER SLOT.
004800         10  NBY-SLOT-DIST       PIC 9(5)V9(2).
004810*        CARRIED ALONG FOR THE PRINT LINE ONLY -- NOT USED BY THE
004820*        INSERT/SHIFT LOGIC, WHICH SORTS ON DISTANCE ALONE.
004830         10  NBY-SLOT-POINTS     PIC 9(4).
004840*    315 BYTES, FIVE SLOTS OF 63 -- THE MOVE SPACES THAT CLEARS
004850*    THE WHOLE LIST AT THE START OF EACH VISITOR'S NEARBY PASS
004860*    TARGETS THIS FLAT VIEW, NOT THE SUBSCRIPTED GROUP ABOVE.
004870 01  NEARBY-LIST-FLAT REDEFINES NEARBY-LIST
004880                                 PIC X(315).
004890
004900 01  NEARBY-CONTROL-FIELDS.
004910*    SUBSCRIPT INTO NEARBY-LIST -- REUSED ACROSS 2410 (CLEAR),
004920*    2431 (FIND), AND 2441 (WRITE).
004930     05  NBY-IDX                 PIC 9      COMP VALUE ZERO.
004940*    SLOT NUMBER WHERE 2431-FIND-INSERT-POS DECIDED THE CURRENT
004950*    ATTRACTION BELONGS -- ZERO MEANS "DOES NOT MAKE THE LIST."
004960     05  WS-INSERT-POS           PIC 9      COMP VALUE ZERO.
004970*    BUBBLE-DOWN SUBSCRIPT FOR 2432-SHIFT-NEARBY-SLOT, COUNTS
004980*    DOWNWARD FROM SLOT 5 SO NOTHING IS OVERWRITTEN EARLY.
004990     05  WS-SHIFT-IDX            PIC 9      COMP VALUE ZERO.
005000*    ROW COUNT 2440-WRITE-NEARBY ACTUALLY WRITES -- NORMALLY 5,
005010*    LESS ONLY IF THE ATTRACTION MASTER HAS FEWER THAN 5 ROWS.
005020     05  WS-NEARBY-ROWS          PIC 9      COMP VALUE ZERO.
005030
005040*-----------------------------------------------------------------
005050* FIVE-PROVIDER TRIP-DEAL PRICE-FACTOR TABLE (CR-0204), RE-KEYED *
005060* PER CR-0719 ADDENDUM C.  HARD-CODED THE SAME WAY THE PARK      *
005070* TICKET PRICE TABLE WAS BUILT -- FILLER VALUES REDEFINED AS AN  *
005080* OCCURS TABLE.                                                  *
005090*-----------------------------------------------------------------
005100 01  PROVIDER-INFO.
005110*    DISCOUNT PROVIDER -- LOWEST FACTOR IN THE TABLE, 10% OFF
005120*    THE BASE PRICE.
005130     05  FILLER   PIC X(20)  VALUE 'HOLIDAY TRAVELS     '.
005140     05  FILLER   PIC 9V99   VALUE 0.90.
005150*    BUDGET PROVIDER -- 5% OFF.
005160     05  FILLER   PIC X(20)  VALUE 'ECONO GETAWAYS      '.
005170     05  FILLER   PIC 9V99   VALUE 0.95.
005180*    MID-TIER PROVIDER -- QUOTES AT EXACTLY THE BASE PRICE.
005190     05  FILLER   PIC X(20)  VALUE 'SUNNY DAYS TOURS    '.
005200     05  FILLER   PIC 9V99   VALUE 1.00.
005210*    PREMIUM PROVIDER -- 10% OVER BASE.
005220     05  FILLER   PIC X(20)  VALUE 'ADVENTURE CO        '.
005230     05  FILLER   PIC 9V99   VALUE 1.10.
005240*    TOP-TIER PROVIDER -- HIGHEST FACTOR IN THE TABLE, 25% OVER
005250*    BASE.  RE-KEYED HERE UNDER CR-0719 ADDENDUM C WHEN THIS
005260*    PROVIDER REPLACED THE ORIGINAL FIFTH ENTRY IN THE TABLE.
005270     05  FILLER   PIC X(20)  VALUE 'LUXURY CRUISES      '.
005280     05  FILLER   PIC 9V99   VALUE 1.25.
005290*    SAME 210-BYTE AREA VIEWED AS A 5-ROW TABLE -- THE SAME
005300*    FILLER-PLUS-REDEFINES PATTERN THIS SHOP USES FOR EVERY
005310*    HARD-CODED LOOKUP TABLE, NOT A RUNTIME-BUILT ONE.
005320 01  PROVIDER-TABLE REDEFINES PROVIDER-INFO.
005330     05  PROV-ENTRY OCCURS 5 TIMES.
005340*        MOVED VERBATIM INTO DEA-PROVIDER -- NEVER ABBREVIATED OR
005350*        TRUNCATED ON THE DEAL-OUT RECORD OR THE PRINTED DEAL LINE.
005360         10  PROV-NAME           PIC X(20).
005370*        MULTIPLIES WS-DEAL-BASE IN 2510-PRICE-PROVIDER -- BELOW
005380*        1.00 DISCOUNTS THE BASE PRICE, ABOVE 1.00 MARKS IT UP.
005390         10  PROV-FACTOR         PIC 9V99.
005400
005410 01  PROVIDER-CONTROL-FIELDS.
005420*    SUBSCRIPT INTO PROVIDER-TABLE, DRIVEN BY THE PERFORM
005430*    VARYING IN 2500-CALC-DEALS.
005440     05  PROV-IDX                PIC 9      COMP VALUE ZERO.
005450
005460 01  DEAL-WORK-AREA.
005470*    ADULTS*250 + CHILDREN*125, TIMES TRIP DURATION -- RECOMPUTED
005480*    ONCE PER VISITOR BEFORE THE FIVE-PROVIDER LOOP.
005490     05  WS-DEAL-BASE            PIC 9(7)V99   VALUE ZERO.
005500*    SIGNED SO THE INTERMEDIATE POINT-DISCOUNT SUBTRACTION IN
005510*    2510-PRICE-PROVIDER CAN GO MOMENTARILY NEGATIVE BEFORE THE
005520*    ZERO-FLOOR TEST BELOW CATCHES IT.
005530     05  WS-DEAL-PRICE           PIC S9(7)V99  VALUE ZERO.
005540*    SUM OF THE FIVE PROVIDER QUOTES FOR THE ONE VISITOR CURRENTLY
005550*    IN PROCESS -- ZEROED AT THE TOP OF 2000-MAINLINE, PRINTED BY
005560*    2600-PRINT-USER-TOTAL.
005570     05  WS-USER-DEAL-TOTAL      PIC 9(9)V99   VALUE ZERO.
005580*    RUN-WIDE COUNTERPART, NEVER RESET -- ACCUMULATES ACROSS EVERY
005590*    VISITOR FOR THE GRAND-TOTAL BLOCK IN 3000-CLOSING.
005600     05  WS-GT-DEAL-TOTAL        PIC 9(9)V99   VALUE ZERO.
005610
005620*-----------------------------------------------------------------
005630* GREAT-CIRCLE DISTANCE WORK FIELDS (PARAGRAPHS 8000-8399).      *
005640* CORRECTED 07/19/89 PER CR-0251 -- SEE ARC-COSINE BANNER.       *CR-0251 
005650* WS-WITHIN-200-SW CARRIES THE isWithinAttractionProximity       *
005660* RESULT (8400) -- ITS 88-LEVELS (CR-0781) ARE TESTED NOWHERE    *
005670* TODAY BUT ARE DECLARED SO A FUTURE CALLER CAN READ THE FLAG    *
005680* AS A CONDITION RATHER THAN A LITERAL 'Y'/'N' COMPARE.          *
005690*-----------------------------------------------------------------
005700 01  DISTANCE-WORK-AREA.
005710*    POINT 1 -- SET ONCE PER CALLER (2310, 2420) BEFORE THE INNER
005720*    PERFORM VARYING LOOP STARTS, NOT RELOADED ON EVERY ITERATION.
005730     05  WS-LAT1                 PIC S9(4)V9(6)
005740                                 SIGN IS LEADING SEPARATE
005750                                 VALUE ZERO.
005760     05  WS-LON1                 PIC S9(4)V9(6)
005770                                 SIGN IS LEADING SEPARATE
005780                                 VALUE ZERO.
005790*    POINT 2 -- RELOADED FROM THE ATTRACTION-TABLE ROW UNDER
005800*    EVALUATION ON EVERY CALL TO 8000-CALC-DISTANCE.
005810     05  WS-LAT2                 PIC S9(4)V9(6)
005820                                 SIGN IS LEADING SEPARATE
005830                                 VALUE ZERO.
005840     05  WS-LON2                 PIC S9(4)V9(6)
005850                                 SIGN IS LEADING SEPARATE
005860                                 VALUE ZERO.
005870*    COMMON OUTPUT FIELD FOR 8000-CALC-DISTANCE -- EVERY CALLER
005880*    (2320, 2420) READS THIS FIELD IMMEDIATELY AFTER THE PERFORM.
005890     05  WS-DISTANCE             PIC 9(5)V99   VALUE ZERO.
005900     05  WS-WITHIN-200-SW        PIC X         VALUE 'N'.
005910         88  WITHIN-200-MILES                 VALUE 'Y'.
005920         88  NOT-WITHIN-200-MILES             VALUE 'N'.
005930
005940 01  MATH-CONSTANTS.
005950*    PI AND THE DEGREES-TO-RADIANS FACTOR (PI/180) -- LITERAL,
005960*    NOT COMPUTED, SINCE THIS COMPILER HAS NO FUNCTION FOR EITHER.
005970     05  WS-PI                   PIC 9V9(9) VALUE 3.141592654.
005980     05  WS-DEG-TO-RAD           PIC 9V9(9) VALUE 0.017453293.
005990
006000 01  DISTANCE-CALC-FIELDS.
006010*    BOTH LATITUDES CONVERTED TO RADIANS, AND THE LONGITUDE
006020*    DIFFERENCE ALSO CONVERTED TO RADIANS -- THE THREE INPUTS
006030*    TO THE SPHERICAL LAW OF COSINES BELOW.
006040     05  WS-RLAT1                PIC S9V9(9)   VALUE ZERO.
006050     05  WS-RLAT2                PIC S9V9(9)   VALUE ZERO.
006060     05  WS-RLON-DIFF-RAD        PIC S9V9(9)   VALUE ZERO.
006070*    SINE/COSINE OF EACH LATITUDE AND OF THE LONGITUDE
006080*    DIFFERENCE -- FED BY 8100/8200, CONSUMED BY THE
006090*    LAW-OF-COSINES COMPUTE IN 8000-CALC-DISTANCE.
006100     05  WS-SIN-LAT1             PIC S9V9(9)   VALUE ZERO.
006110     05  WS-SIN-LAT2             PIC S9V9(9)   VALUE ZERO.
006120     05  WS-COS-LAT1             PIC S9V9(9)   VALUE ZERO.
006130     05  WS-COS-LAT2             PIC S9V9(9)   VALUE ZERO.
006140     05  WS-COS-LONDIFF          PIC S9V9(9)   VALUE ZERO.
006150*    COSINE OF THE ANGULAR DISTANCE BETWEEN THE TWO POINTS --
006160*    FEEDS 8300-CALC-ARCCOS AS ITS INPUT.
006170     05  WS-COS-ANGLE            PIC S9V9(9)   VALUE ZERO.
006180*    ANGULAR DISTANCE IN RADIANS -- OUTPUT OF 8300-CALC-ARCCOS.
006190     05  WS-ANGLE-RAD            PIC S9V9(9)   VALUE ZERO.
006200*    60 NAUTICAL MILES PER DEGREE OF ANGULAR DISTANCE, THEN
006210*    CONVERTED TO STATUTE MILES FOR THE FINAL WS-DISTANCE.
006220     05  WS-NAUTICAL-MI          PIC S9(5)V9(6) VALUE ZERO.
006230     05  WS-STATUTE-MI           PIC S9(5)V9(6) VALUE ZERO.
006240
006250*-----------------------------------------------------------------
006260* SINE / COSINE POWER-SERIES WORK FIELDS (8100, 8200).           *
006270*-----------------------------------------------------------------
006280 01  TRIG-WORK-AREA.
006290*    SHARED BY BOTH 8100-CALC-SINE AND 8200-CALC-COSINE --
006300*    INPUT ANGLE IN RADIANS GOES IN WS-TRIG-X, RESULT COMES
006310*    BACK IN WS-TRIG-RESULT.  EVERY CALLER MOVES THE RESULT OUT
006320*    IMMEDIATELY SINCE THE NEXT TRIG CALL OVERWRITES IT.
006330     05  WS-TRIG-X               PIC S9V9(9)   VALUE ZERO.
006340     05  WS-TRIG-XSQ             PIC S9V9(9)   VALUE ZERO.
006350     05  WS-TRIG-RESULT          PIC S9V9(9)   VALUE ZERO.
006360
006370*-----------------------------------------------------------------
006380* ARC-COSINE POLYNOMIAL WORK FIELDS (8300).  COEFFICIENTS ARE    *
006390* THE STANDARD ABRAMOWITZ & STEGUN 4.4.45 RATIONAL APPROXIMATION.*
006400* THE SIGN SWITCH BELOW ALSO PICKED UP 88-LEVELS UNDER CR-0781.  *
006410*-----------------------------------------------------------------
006420 01  ARCCOS-WORK-AREA.
006430*    ABSOLUTE VALUE OF THE LAW-OF-COSINES RESULT -- THE A&S
006440*    4.4.45 FORM ASSUMES A NON-NEGATIVE ARGUMENT.
006450     05  WS-ACOS-X               PIC S9V9(9)   VALUE ZERO.
006460*    SET BY 8300-CALC-ARCCOS BEFORE THE POLYNOMIAL RUNS, TESTED
006470*    AGAIN AFTERWARD TO DECIDE WHETHER TO REFLECT THE RESULT
006480*    ABOUT PI -- THE SAME CALL NEVER LEAVES IT IN A STALE STATE.
006490     05  WS-ACOS-NEG-SW          PIC X         VALUE 'N'.
006500         88  ACOS-ARG-WAS-NEGATIVE             VALUE 'Y'.
006510         88  ACOS-ARG-NOT-NEGATIVE             VALUE 'N'.
006520*    THE EIGHT A&S 4.4.45 COEFFICIENTS -- STANDARD TABLE VALUES,
006530*    NOT DERIVED BY THIS SHOP.  DO NOT ROUND THESE FURTHER.
006540     05  WS-AC0                  PIC 9V9(7)    VALUE 1.5707963.
006550     05  WS-AC1                  PIC S9V9(7)   VALUE -0.2145988.
006560     05  WS-AC2                  PIC S9V9(7)   VALUE 0.0889789.
006570     05  WS-AC3                  PIC S9V9(7)   VALUE -0.0501743.
006580     05  WS-AC4                  PIC S9V9(7)   VALUE 0.0308918.
006590     05  WS-AC5                  PIC S9V9(7)   VALUE -0.0170881.
006600     05  WS-AC6                  PIC S9V9(7)   VALUE 0.0066700.
006610     05  WS-AC7                  PIC S9V9(7)   VALUE -0.0012624.
006620
006630*-----------------------------------------------------------------
006640* NEWTON'S-METHOD SQUARE ROOT WORK FIELDS (8350), USED BY THE    *
006650* ARC-COSINE POLYNOMIAL -- NO SQRT FUNCTION ON THIS COMPILER.    *
006660* CALLED ONLY FROM 8300-CALC-ARCCOS, NOWHERE ELSE IN THE RUN.    *
006670*-----------------------------------------------------------------
006680 01  SQRT-WORK-AREA.
006690*    ARGUMENT TO TAKE THE ROOT OF, CURRENT ITERATION'S GUESS,
006700*    AND THE FINAL RESULT CALLERS READ BACK OUT.
006710     05  WS-SQRT-X               PIC S9V9(9)   VALUE ZERO.
006720     05  WS-SQRT-GUESS           PIC S9V9(9)   VALUE ZERO.
006730     05  WS-SQRT-RESULT          PIC S9V9(9)   VALUE ZERO.
006740*    ITERATION COUNTER FOR THE PERFORM VARYING IN 8350 -- ALWAYS
006750*    RUNS EXACTLY 12 PASSES, NO EARLY-EXIT CONVERGENCE TEST.
006760     05  WS-SQRT-N               PIC 99   COMP  VALUE ZERO.
006770
006780*-----------------------------------------------------------------
006790* REPORT HEADING AND DETAIL LINES.                               *
006800*-----------------------------------------------------------------
006810*    PAGE-TOP HEADING -- WRITTEN ONCE PER PAGE BY 9900-HEADING,
006820*    NEVER ON ITS OWN MID-PAGE.
006830 01  HEADING-LINE-1.
006840*    RUN DATE, BUILT BY THE STRING EDIT IN 1000-INIT.
006850     05  FILLER                  PIC X(6)  VALUE 'DATE: '.
006860     05  O-DATE                  PIC X(10).
006870     05  FILLER                  PIC X(14) VALUE SPACES.
006880     05  FILLER                  PIC X(30)
006890         VALUE 'TOURGUIDE NIGHTLY BATCH REPORT'.
006900     05  FILLER                  PIC X(12) VALUE SPACES.
006910*    PAGE NUMBER, FROM THE RUN-WIDE C-PCTR COUNTER BUMPED ONCE
006920*    PER CALL TO 9900-HEADING.
006930     05  FILLER                  PIC X(6)  VALUE 'PAGE: '.
006940     05  O-PCTR                  PIC Z9.
006950
006960*    OPENS EACH VISITOR'S CONTROL-BREAK BLOCK -- WRITTEN
006970*    BY 2210-PRINT-USER-HEADER.
006980 01  USER-HEADER-LINE.
006990*    VISITOR KEY AND NAME ONLY -- PARTY SIZE/DURATION DO NOT
007000*    APPEAR ANYWHERE ON THE PRINTED REPORT, ONLY ON THE DEAL-OUT
007010*    PRICING DERIVED FROM THEM.
007020     05  FILLER                  PIC X(6)  VALUE 'USER: '.
007030     05  O-USR-ID                PIC 9(6).
007040     05  FILLER                  PIC X(3)  VALUE SPACES.
007050     05  O-USR-NAME              PIC X(20).
007060     05  FILLER                  PIC X(45) VALUE SPACES.
007070
007080*    ONE PER REWARD, WRITTEN AS EARNED BY 2340-PRINT-REWARD-LINE.
007090 01  REWARD-LINE.
007100     05  FILLER                  PIC X(4)  VALUE SPACES.
007110*    ATTRACTION NAME, NOT ID -- MATCHES WHAT CR-0502 SUPPRESSION
007120*    KEYS ON, SO THE REPORT AND THE SUPPRESSION LOGIC AGREE.
007130     05  FILLER                  PIC X(8)  VALUE 'REWARD: '.
007140     05  O-RWD-NAME              PIC X(30).
007150     05  FILLER                  PIC X(2)  VALUE SPACES.
007160*    ZZZZ9.99 EDIT -- ALWAYS WITHIN THE TEN-MILE REWARD THRESHOLD,
007170*    BUT THE FIELD IS WIDE ENOUGH FOR ANY FIVE-DIGIT DISTANCE
007175*    REGARDLESS.
007180     05  FILLER                  PIC X(10) VALUE 'DISTANCE: '.
007190     05  O-RWD-DIST              PIC ZZZZ9.99.
007200     05  FILLER                  PIC X(4)  VALUE ' MI '.
007210     05  FILLER                  PIC X(8)  VALUE 'POINTS: '.
007220     05  O-RWD-PTS               PIC ZZZ9.
007230     05  FILLER                  PIC X(2)  VALUE SPACES.
007240
007250*    ONE PER RANKED ATTRACTION, WRITTEN BY 2450-PRINT-NEARBY-LINE
007260*    -- NO POINTS COLUMN ON THIS LINE, UNLIKE THE REWARD-OUT ROW.
007270 01  NEARBY-LINE.
007280     05  FILLER                  PIC X(4)  VALUE SPACES.
007290*    RANK 1 THRU 5 -- SAME VALUE WRITTEN TO NBY-RANK ON THE
007300*    NEARBY-OUT ROW PAIRED WITH THIS PRINT LINE.
007310     05  FILLER                  PIC X(8)  VALUE 'NEARBY #'.
007320     05  O-NBY-RANK              PIC 9.
007330     05  FILLER                  PIC X(2)  VALUE SPACES.
007340     05  O-NBY-NAME              PIC X(30).
007350     05  FILLER                  PIC X(2)  VALUE SPACES.
007360     05  FILLER                  PIC X(10) VALUE 'DISTANCE: '.
007370     05  O-NBY-DIST              PIC ZZZZ9.99.
007380     05  FILLER                  PIC X(4)  VALUE ' MI '.
007390     05  FILLER                  PIC X(11) VALUE SPACES.
007400
007410*    ONE PER PROVIDER QUOTE, WRITTEN BY 2520-PRINT-DEAL-LINE --
007420*    ALWAYS FIVE OF THESE PER VISITOR, EVEN WHEN NO REWARDS OR
007430*    NEARBY LINES APPEAR ABOVE IT.
007440 01  DEAL-LINE.
007450     05  FILLER                  PIC X(4)  VALUE SPACES.
007460*    PROVIDER NAME FROM PROVIDER-INFO, NOT FROM ANY INPUT FILE --
007470*    THIS FIVE-PROVIDER TABLE IS HARD-CODED IN WORKING-STORAGE.
007480     05  FILLER                  PIC X(6)  VALUE 'DEAL: '.
007490     05  O-DEA-PROVIDER          PIC X(20).
007500     05  FILLER                  PIC X(2)  VALUE SPACES.
007510*    FLOATING DOLLAR SIGN -- THE FINAL, POINT-DISCOUNTED, ZERO-
007520*    FLOORED PRICE, NOT THE UNDISCOUNTED BASE.
007530     05  FILLER                  PIC X(7)  VALUE 'PRICE: '.
007540     05  O-DEA-PRICE             PIC $$$$$$9.99.
007550     05  FILLER                  PIC X(31) VALUE SPACES.
007560
007570*    CLOSES EACH VISITOR'S CONTROL-BREAK BLOCK -- WRITTEN
007580*    BY 2600-PRINT-USER-TOTAL, FOLLOWED BY ONE BLANK LINE.
007590 01  USER-TOTAL-LINE.
007600     05  FILLER                  PIC X(4)  VALUE SPACES.
007610     05  FILLER                  PIC X(8)  VALUE 'TOTALS: '.
007620*    THIS VISITOR'S REWARD COUNT -- WS-USER-RWD-CTR, NOT THE
007630*    RUN-WIDE WS-REWARD-CTR PRINTED LATER IN THE GRAND TOTALS.
007640     05  FILLER                  PIC X(8)  VALUE 'RWD CNT:'.
007650     05  O-TOT-RWD-CNT           PIC ZZZ9.
007660     05  FILLER                  PIC X(3)  VALUE SPACES.
007670*    CUMULATIVE REWARD POINTS FOR THIS VISITOR -- THE SAME
007680*    WS-CUM-POINTS FIGURE THAT FED THE TRIP-DEAL DISCOUNT ABOVE.
007690     05  FILLER                  PIC X(8)  VALUE 'POINTS: '.
007700     05  O-TOT-PTS               PIC ZZZZ9.
007710     05  FILLER                  PIC X(3)  VALUE SPACES.
007720*    SUM OF ALL FIVE PROVIDER QUOTES FOR THIS VISITOR.
007730     05  FILLER                  PIC X(7)  VALUE 'DEALS: '.
007740     05  O-TOT-DEAL              PIC $$$$$$9.99.
007750     05  FILLER                  PIC X(20) VALUE SPACES.
007760
007770*    ONE BLANK LINE CLOSES EVERY VISITOR'S CONTROL-BREAK BLOCK --
007780*    WRITTEN BY 2600-PRINT-USER-TOTAL, NEVER AT ANY OTHER POINT
007790*    IN THE REPORT.
007800 01  BLANK-LINE.
007810     05  FILLER                  PIC X(80) VALUE SPACES.
007820
007830*    RUN-ONCE HEADING FOR THE GRAND-TOTAL BLOCK -- WRITTEN BY
007840*    3000-CLOSING AFTER THE LAST VISITOR'S BLOCK HAS PRINTED.
007850 01  GT-HEADING-LINE.
007860     05  FILLER                  PIC X(24) VALUE SPACES.
007870*    CENTERED BY EYE, NOT BY A COMPUTED OFFSET -- THE 24-BYTE
007880*    LEADING FILLER ABOVE WAS MEASURED ONCE AND LEFT ALONE.
007890     05  FILLER                  PIC X(25)
007900         VALUE 'GRAND TOTALS FOR THIS RUN'.
007910     05  FILLER                  PIC X(31) VALUE SPACES.
007920
007930*    GENERIC LABEL/COUNT LINE, REUSED FOUR TIMES IN 3000-CLOSING
007940*    FOR EVERY RUN-WIDE COUNT EXCEPT THE DEAL-VALUE DOLLAR TOTAL.
007950 01  GT-COUNT-LINE.
007960     05  FILLER                  PIC X(4)  VALUE SPACES.
007970*    LABEL TEXT IS MOVED IN FRESH BY 3000-CLOSING BEFORE EACH OF
007980*    THE FOUR WRITES THAT SHARE THIS ONE RECORD LAYOUT.
007990     05  O-GT-LABEL              PIC X(30).
008000     05  FILLER                  PIC X(4)  VALUE SPACES.
008010     05  O-GT-COUNT              PIC Z(8)9.
008020     05  FILLER                  PIC X(33) VALUE SPACES.
008030
008040*    SAME IDEA AS GT-COUNT-LINE ABOVE BUT WITH A DOLLAR-EDITED
008050*    FIELD -- USED ONCE, FOR THE TOTAL DEAL VALUE QUOTED.
008060 01  GT-MONEY-LINE.
008070     05  FILLER                  PIC X(4)  VALUE SPACES.
008080*    ONLY "TOTAL DEAL VALUE:" USES THIS LABEL FIELD TODAY -- THE
008090*    WIDTH MATCHES O-GT-LABEL ABOVE SO THE TWO COLUMNS LINE UP.
008100     05  O-GTM-LABEL             PIC X(30).
008110     05  FILLER                  PIC X(4)  VALUE SPACES.
008120*    WIDER DOLLAR EDIT THAN O-TOT-DEAL/O-DEA-PRICE ABOVE -- A
008130*    RUN-WIDE SUM ACROSS EVERY VISITOR CAN RUN WELL INTO THE
008140*    MILLIONS WHERE A SINGLE DEAL QUOTE NEVER WOULD.
008150     05  O-GTM-VALUE             PIC $$,$$$,$$$,$$9.99.
008160     05  FILLER                  PIC X(25) VALUE SPACES.
008170
008180
008190 PROCEDURE DIVISION.
008200
008210*****************************************************************
008220* 0000-VRBTCH01 -- MAIN CONTROL PARAGRAPH.                       *
008230*****************************************************************
008240 0000-VRBTCH01.
008250*    STANDARD THREE-STEP BATCH SKELETON THIS SHOP USES ON EVERY
008260*    JOB -- ONE-TIME SETUP, A DRIVING LOOP KEYED OFF THE VISITOR
008270*    MASTER, THEN ONE-TIME CLEANUP.  NO WORK IS DONE HERE DIRECTLY.
008280*    ONE-TIME SETUP -- OPENS, ATTRACTION-TABLE LOAD, FIRST READS.
008290*    NOTHING IN THIS PARAGRAPH RUNS AGAIN ONCE THE LOOP BELOW STARTS.
008300     PERFORM 1000-INIT.
008310*    LOOP ONE PASS PER VISITOR UNTIL THE VISITOR-MASTER READ
008320*    PARAGRAPH (9000-READ-USER) SETS THE NO-MORE-USERS CONDITION.
008330*    THIS IS THE WHOLE MATCH-MERGE DRIVER -- EVERY OTHER FILE IN
008340*    THE RUN IS READ FROM INSIDE 2000-MAINLINE'S DESCENDANTS.
008350     PERFORM 2000-MAINLINE
008360         UNTIL NO-MORE-USERS.
008370*    GRAND TOTALS AND FILE CLOSE-OUT HAPPEN ONCE, AFTER THE LAST
008380*    VISITOR HAS BEEN PROCESSED.
008390     PERFORM 3000-CLOSING.
008400*    END OF JOB -- NO RETURN CODE SET EXPLICITLY, THIS SHOP'S JCL
008410*    TREATS A NORMAL STOP RUN AS CONDITION CODE ZERO.
008420     STOP RUN.
008430
008440
008450*****************************************************************
008460* 1000-INIT -- OPEN FILES, LOAD THE ATTRACTION TABLE, PRIME THE  *
008470* FIRST USER AND VISIT RECORD, PRINT THE FIRST PAGE HEADING.     *
008480*****************************************************************
008490 1000-INIT.
008500*    RUN DATE FOR THE PAGE HEADING.  Y2K-014 CONFIRMED THIS FIELD
008510*    AND ALL OTHER DATE FIELDS IN THE PROGRAM ARE FULL 4-DIGIT
008520*    CENTURY -- NO CENTURY WINDOW LOGIC WAS EVER NEEDED HERE.
008530     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
008540*    FORMAT AS MM/DD/YYYY FOR THE PAGE HEADING -- THE ONLY PLACE
008550*    THE RUN DATE IS PRINTED.
008560*    DELIMITED BY SIZE ON EVERY OPERAND SINCE I-MONTH/I-DAY ARE
008570*    FIXED TWO-DIGIT FIELDS WITH NO TRAILING SPACE TO STRIP.
008580     STRING I-MONTH '/' I-DAY '/' I-YEAR DELIMITED BY SIZE
008590         INTO O-DATE.
008600
008610*    THREE INPUT FILES, FOUR OUTPUT FILES -- REWARDS, NEARBY,
008620*    DEALS AND THE PRINT REPORT ARE ALL BUILT FRESH EACH RUN.
008630*    NO EXTEND/I-O MODE ANYWHERE IN THIS PROGRAM -- A RERUN
008640*    OVERWRITES THE PRIOR NIGHT'S FOUR OUTPUT FILES COMPLETELY.
008650     OPEN INPUT  USER-MASTER
008660                 VISIT-HIST
008670                 ATTR-MASTER.
008680     OPEN OUTPUT REWARD-OUT
008690                 NEARBY-OUT
008700                 DEAL-OUT
008710                 RPT-OUT.
008720
008730*    ATTRACTION MASTER IS SMALL ENOUGH (MAX 200 ROWS, CR-0388)
008740*    TO HOLD IN MEMORY FOR THE WHOLE RUN -- LOADED ONCE HERE SO
008750*    EVERY VISITOR'S REWARD AND NEARBY PASSES CAN SCAN IT WITHOUT
008760*    RE-READING THE MASTER FILE.
008770     PERFORM 1100-LOAD-ATTRACTIONS.
008780*    PAGE 1 OF THE REPORT GOES OUT BEFORE THE FIRST VISITOR
008790*    HEADER LINE IS EVER WRITTEN.
008800     PERFORM 9900-HEADING.
008810*    PRIME THE READS FOR THE MATCH-MERGE IN 2000-MAINLINE --
008820*    THE FIRST VISITOR ROW AND THE FIRST VISIT ROW MUST BOTH BE
008830*    IN THE RECORD AREA BEFORE THE MAIN LOOP STARTS.
008840     PERFORM 9000-READ-USER.
008850     PERFORM 9100-READ-VISIT.
008860
008870
008880 1100-LOAD-ATTRACTIONS.
008890*    READ-AHEAD PATTERN -- PRIME THE FIRST ATTRACTION ROW, THEN
008900*    LOOP STORING ROWS UNTIL EOF OR THE 200-ROW CEILING (CR-0388).
008910*    A RUN WITH MORE THAN 200 ATTRACTION-MASTER ROWS SILENTLY
008920*    DROPS THE OVERFLOW -- THE SAME FIXED-TABLE CEILING THIS SHOP
008930*    ACCEPTS ON EVERY OCCURS TABLE IT BUILDS, CARRIED FORWARD HERE
008935*    DELIBERATELY.
008940     PERFORM 9200-READ-ATTR.
008950     PERFORM 1110-STORE-ATTR-ENTRY
008960         UNTIL NO-MORE-ATTRS OR ATTR-COUNT = 200.
008970
008980
008990 1110-STORE-ATTR-ENTRY.
009000*    COPY THE CURRENT ATTRACTION RECORD INTO THE NEXT FREE SLOT
009010*    OF ATTRACTION-TABLE, THEN READ THE NEXT ONE.
009020*    ATTR-COUNT IS BOTH THE ROW COUNT AND THE SUBSCRIPT OF THE
009030*    SLOT BEING FILLED -- INCREMENT BEFORE THE MOVES, NOT AFTER.
009040     ADD 1 TO ATTR-COUNT.
009050*    ID AND NAME CARRY FORWARD UNCHANGED ONTO EVERY REWARD AND
009060*    NEARBY ROW THAT LATER MATCHES THIS ATTRACTION.
009070     MOVE ATT-ID     TO ATT-TBL-ID(ATTR-COUNT).
009080     MOVE ATT-NAME   TO ATT-TBL-NAME(ATTR-COUNT).
009090*    LATITUDE/LONGITUDE FEED EVERY DISTANCE CALCULATION AGAINST
009100*    THIS ATTRACTION FOR THE REST OF THE RUN.
009110     MOVE ATT-LAT    TO ATT-TBL-LAT(ATTR-COUNT).
009120     MOVE ATT-LON    TO ATT-TBL-LON(ATTR-COUNT).
009130*    POINT VALUE IS WHAT GETS PAID OUT WHEN THIS ATTRACTION IS
009140*    REWARDED.
009150     MOVE ATT-POINTS TO ATT-TBL-POINTS(ATTR-COUNT).
009160     PERFORM 9200-READ-ATTR.
009170
009180
009190*****************************************************************
009200* 2000-MAINLINE -- ONE PASS OF THIS PARAGRAPH PER VISITOR ROW    *
009210* ON THE VISITOR MASTER.                                        *
009220*****************************************************************
009230 2000-MAINLINE.
009240*    ENTERED ONCE PER VISITOR-MASTER ROW, WITH USR-ID/USR-NAME/
009250*    USR-ADULTS/USR-CHILDREN/USR-DURATION ALREADY IN THE RECORD
009260*    AREA FROM THE PRIOR 9000-READ-USER CALL.
009270*    RUN-WIDE VISITOR TALLY FOR THE GRAND-TOTAL BLOCK.
009280     ADD 1 TO WS-USER-CTR.
009290*    CLEAR THIS VISITOR'S AWARD-SUPPRESSION FLAGS IN ONE MOVE
009300*    VIA THE FLAT REDEFINITION (CR-0502) -- EVERY ATTRACTION
009310*    IS ELIGIBLE AGAIN AT THE START OF EACH NEW VISITOR.
009320     MOVE ALL 'N' TO AWARD-FLAGS-FLAT.
009330*    ZERO THE PER-VISITOR ACCUMULATORS -- CUMULATIVE POINTS FEED
009340*    THE TRIP-DEAL-PRICING DISCOUNT, THE REWARD COUNT AND DEAL
009350*    TOTAL FEED THE USER-TOTAL PRINT LINE.
009360     MOVE ZERO    TO WS-CUM-POINTS
009370                     WS-USER-RWD-CTR
009380                     WS-USER-DEAL-TOTAL.
009390
009400*    BUFFER EVERY VISIT-HISTORY ROW FOR THIS VISITOR (MATCH-MERGE
009410*    AGAINST THE SORTED VISIT FILE) BEFORE DOING ANY DISTANCE WORK.
009420     PERFORM 2100-LOAD-VISITS.
009430*    HEADER LINE OPENS THIS VISITOR'S CONTROL-BREAK BLOCK.
009440     PERFORM 2210-PRINT-USER-HEADER.
009450
009460*    A VISITOR WITH NO VISIT-HISTORY ROWS GETS NO REWARDS
009470*    AND NO NEARBY RANKING (THERE IS NO CURRENT LOCATION TO RANK
009480*    FROM), BUT STILL GETS A DEALS QUOTE BELOW.
009490     IF VIS-COUNT GREATER THAN ZERO
009500         PERFORM 2300-CALC-REWARDS
009510         PERFORM 2400-CALC-NEARBY
009520     END-IF.
009530
009540*    UNIT 4 RUNS FOR EVERY VISITOR REGARDLESS OF VISIT HISTORY.
009550     PERFORM 2500-CALC-DEALS.
009560*    CLOSING LINE OF THE CONTROL-BREAK BLOCK, THEN ON TO THE
009570*    NEXT VISITOR ROW.
009580     PERFORM 2600-PRINT-USER-TOTAL.
009590     PERFORM 9000-READ-USER.
009600
009610
009620 2100-LOAD-VISITS.
009630*    VISIT-HIST IS SORTED BY VISITOR THEN BY TIMESTAMP, SO ALL
009640*    OF ONE VISITOR'S ROWS ARRIVE TOGETHER.  BUFFER THEM INTO
009650*    VISIT-TABLE UNTIL THE VISITOR CHANGES, EOF HITS, OR THE
009660*    1000-ROW CEILING (CR-0455) IS REACHED.
009670*    THE THREE UNTIL CONDITIONS ARE CHECKED IN THE ORDER WRITTEN
009680*    -- IF VISIT-HIST IS ALREADY AT EOF WHEN THIS PARAGRAPH IS
009690*    ENTERED, VIS-USR-ID IS LEFT FROM THE LAST ROW READ AND IS
009700*    NEVER RE-TESTED SINCE NO-MORE-VISITS IS ALREADY TRUE.
009710     MOVE ZERO TO VIS-COUNT.
009720     PERFORM 2110-STORE-VISIT-ENTRY
009730         UNTIL NO-MORE-VISITS
009740            OR VIS-USR-ID NOT = USR-ID
009750            OR VIS-COUNT = 1000.
009760
009770
009780 2110-STORE-VISIT-ENTRY.
009790*    STORE THE LAT/LON OF THIS VISIT, AND ALSO OVERWRITE
009800*    WS-CUR-LAT/WS-CUR-LON -- BY THE TIME THIS LOOP ENDS THOSE
009810*    TWO FIELDS HOLD THE LAST VISIT ROW READ, WHICH IS THIS
009820*    SHOP'S DEFINITION OF THE VISITOR'S "CURRENT LOCATION."
009830*    VIS-COUNT ALSO DOUBLES AS THE SUBSCRIPT OF THE SLOT BEING
009840*    FILLED, SAME PATTERN AS ATTR-COUNT IN 1110 ABOVE.
009850     ADD 1 TO VIS-COUNT.
009860     MOVE VIS-LAT TO VIS-TBL-LAT(VIS-COUNT).
009870     MOVE VIS-LON TO VIS-TBL-LON(VIS-COUNT).
009880*    THESE TWO MOVES ARE THE ONLY PLACE "CURRENT LOCATION" IS
009890*    TRACKED -- EACH NEW VISIT ROW OVERWRITES THE LAST ONE, SO
009900*    WHAT SURVIVES THE LOOP IS BY DEFINITION THE MOST RECENT.
009910     MOVE VIS-LAT TO WS-CUR-LAT.
009920     MOVE VIS-LON TO WS-CUR-LON.
009930*    RUN-WIDE VISIT-ROW TALLY FOR THE GRAND-TOTAL BLOCK.
009940     ADD 1 TO WS-VISIT-CTR.
009950     PERFORM 9100-READ-VISIT.
009960
009970
009980 2210-PRINT-USER-HEADER.
009990*    ONE HEADER LINE PER VISITOR, STARTING THE CONTROL-BREAK
010000*    BLOCK FOR THIS USER.
010010*    PARTY SIZE AND TRIP LENGTH DO NOT APPEAR ON THIS LINE --
010020*    ONLY THE VISITOR KEY AND NAME IDENTIFY THE BLOCK.
010030     MOVE USR-ID   TO O-USR-ID.
010040     MOVE USR-NAME TO O-USR-NAME.
010050*    DOUBLE-SPACE AHEAD OF THE HEADER TO SET IT OFF FROM THE
010060*    PRIOR VISITOR'S BLOCK; RE-HEAD THE PAGE IF THE LINAGE
010070*    FOOTING LINE WAS REACHED (AT EOP).
010080     WRITE RPT-LINE FROM USER-HEADER-LINE
010090         AFTER ADVANCING 2 LINES
010100             AT EOP
010110                 PERFORM 9900-HEADING.
010120
010130
010140*****************************************************************
010150* 2300-CALC-REWARDS -- REWARDS ENGINE (UNIT 2).  VISITS IN FILE  *
010160* ORDER, ATTRACTIONS IN MASTER-FILE ORDER, FIRST QUALIFYING      *
010170* VISIT WINS THE AWARD (CR-0502 -- SUPPRESSION BY NAME).         *
010180*****************************************************************
010190 2300-CALC-REWARDS.
010200*    ENTERED ONLY WHEN VIS-COUNT IS GREATER THAN ZERO -- THE
010210*    CALLER (2000-MAINLINE) SKIPS THIS WHOLE PARAGRAPH FOR A
010220*    VISITOR WITH NO VISIT-HISTORY ROWS.
010230*    OUTER LOOP -- ONE PASS PER BUFFERED VISIT, OLDEST FIRST.
010240*    VISIT ORDER MATTERS HERE ONLY IN THAT IT IS FILE ORDER;
010250*    NO SORTING OR RE-ORDERING IS DONE BEFORE THIS SCAN.
010260     PERFORM 2310-REWARD-VISIT
010270         VARYING VIS-IDX FROM 1 BY 1
010280             UNTIL VIS-IDX GREATER THAN VIS-COUNT.
010290
010300
010310 2310-REWARD-VISIT.
010320*    LOAD THIS VISIT'S COORDINATES AS "POINT 1" FOR THE DISTANCE
010330*    ROUTINE, THEN SCAN EVERY ATTRACTION AGAINST IT.
010340*    WS-LAT1/WS-LON1 ARE RE-LOADED HERE ON EVERY OUTER-LOOP PASS
010350*    -- A SEPARATE DATA ITEM FROM THE WS-CUR-LAT/WS-CUR-LON PAIR
010360*    THE NEARBY ENGINE USES, EVEN THOUGH BOTH FEED THE SAME
010370*    8000-CALC-DISTANCE PARAGRAPH.
010380*    VIS-IDX IS THE SUBSCRIPT SUPPLIED BY THE CALLER'S PERFORM
010390*    VARYING (2300-CALC-REWARDS) -- NOT RESET OR TESTED HERE.
010400     MOVE VIS-TBL-LAT(VIS-IDX) TO WS-LAT1.
010410     MOVE VIS-TBL-LON(VIS-IDX) TO WS-LON1.
010420*    INNER LOOP -- EVERY ATTRACTION IN MASTER-FILE ORDER, FOR
010430*    THIS ONE VISIT.  EVERY VISIT GETS COMPARED AGAINST EVERY
010440*    ATTRACTION STILL ELIGIBLE FOR THIS VISITOR -- THERE IS NO
010450*    EARLY EXIT ONCE A REWARD IS FOUND FOR A GIVEN VISIT.
010460     PERFORM 2320-REWARD-ATTR
010470         VARYING ATTR-IDX FROM 1 BY 1
010480             UNTIL ATTR-IDX GREATER THAN ATTR-COUNT.
010490
010500
010510 2320-REWARD-ATTR.
010520*    SKIP ANY ATTRACTION ALREADY AWARDED TO THIS VISITOR ON THIS
010530*    RUN (ONCE PER ATTRACTION PER VISITOR, CR-0502 NAME MATCH).
010540*    OTHERWISE COMPUTE THE GREAT-CIRCLE DISTANCE AND CHECK IT
010550*    AGAINST THE TEN-MILE REWARD THRESHOLD.
010560     IF NOT ATTRACTION-ALREADY-AWARDED(ATTR-IDX)
010570*        LOAD THIS ATTRACTION'S COORDINATES AS "POINT 2."
010580         MOVE ATT-TBL-LAT(ATTR-IDX) TO WS-LAT2
010590         MOVE ATT-TBL-LON(ATTR-IDX) TO WS-LON2
010600*        POINT 1 (WS-LAT1/WS-LON1) WAS ALREADY SET BY THE CALLER,
010610*        2310-REWARD-VISIT, ONCE FOR THE WHOLE INNER LOOP -- NOT
010620*        RELOADED HERE ON EVERY ATTRACTION.
010630         PERFORM 8000-CALC-DISTANCE THRU 8000-EXIT
010640*        THE 200-MILE PROXIMITY CHECK (8400) IS CALLED HERE FOR
010650*        PARITY WITH THE ORIGINAL ENGINE ONLY -- ITS RESULT IS
010660*        NOT USED BY THE REWARD DECISION, WHICH IS THE TEN-MILE
010670*        TEST IMMEDIATELY BELOW.
010680         PERFORM 8400-WITHIN-PROXIMITY-CHECK
010690*        A VISIT WITHIN TEN STATUTE MILES OF AN ATTRACTION EARNS
010700*        THE REWARD.  TEN MILES ITSELF COUNTS (NOT GREATER THAN,
010710*        NOT A STRICT LESS-THAN).
010720         IF WS-DISTANCE NOT GREATER THAN 10.00
010730             PERFORM 2330-BUILD-REWARD
010740         END-IF
010750     END-IF.
010760
010770
010780 2330-BUILD-REWARD.
010790*    WRITE THE REWARD-OUT ROW -- POINTS EARNED EQUAL THE
010800*    ATTRACTION'S OWN POINT VALUE, NO SCALING OR ROUNDING.
010810*    THE DISTANCE CARRIED ON THE ROW IS WHATEVER 8000-CALC-DISTANCE
010820*    LEFT IN WS-DISTANCE FOR THIS VISIT/ATTRACTION PAIR -- NOT
010830*    RECOMPUTED HERE.
010840*    VISITOR KEY FIRST, THEN THE ATTRACTION INFORMATION THAT
010850*    LET THIS ROW HAPPEN TO EXIST AT ALL.
010860     MOVE USR-ID                    TO RWD-USR-ID.
010870*    ATTRACTION ID AND NAME BOTH CARRIED -- ID FOR ANY DOWNSTREAM
010880*    JOIN BACK TO ATTR-MASTER, NAME SINCE THAT IS WHAT CR-0502
010890*    MATCHES SUPPRESSION ON, NOT THE ID (SEE 2331 BELOW).
010900     MOVE ATT-TBL-ID(ATTR-IDX)       TO RWD-ATT-ID.
010910     MOVE ATT-TBL-NAME(ATTR-IDX)     TO RWD-ATT-NAME.
010920     MOVE WS-DISTANCE                TO RWD-DISTANCE.
010930     MOVE ATT-TBL-POINTS(ATTR-IDX)   TO RWD-POINTS.
010940     WRITE WS-REWARD-REC.
010950
010960*    SUPPRESS THIS ATTRACTION NAME (CR-0502) AND ROLL THE
010970*    POINTS INTO BOTH THE PER-VISITOR AND RUN-WIDE TOTALS.
010980     PERFORM 2331-MARK-AWARDED-BY-NAME.
010990     ADD ATT-TBL-POINTS(ATTR-IDX) TO WS-CUM-POINTS.
011000     ADD ATT-TBL-POINTS(ATTR-IDX) TO WS-POINTS-CTR.
011010*    REWARD COUNTS, PER VISITOR AND RUN-WIDE.  THE PER-VISITOR
011020*    COUNTER IS WHAT 2600-PRINT-USER-TOTAL PRINTS ON THE TOTALS
011030*    LINE; THE RUN-WIDE COUNTER IS WHAT 3000-CLOSING PRINTS.
011040     ADD 1 TO WS-USER-RWD-CTR.
011050     ADD 1 TO WS-REWARD-CTR.
011060     PERFORM 2340-PRINT-REWARD-LINE.
011070
011080
011090*    CR-0502 -- THE MASTER FILE CAN CARRY TWO ATT-IDS FOR THE SAME
011100*    ATT-TBL-NAME (TWO LOCATIONS OF ONE BRAND).  SUPPRESSION HAS
011110*    TO FOLLOW THE NAME, NOT THE ROW, SO THIS PARAGRAPH RE-SCANS
011120*    THE WHOLE ATTRACTION-TABLE AND FLAGS EVERY ROW THAT SHARES
011130*    THE NAME JUST AWARDED -- NOT ONLY THE ROW AT ATTR-IDX.  ONCE
011140*    THOSE FLAGS ARE SET, 2320-REWARD-ATTR SKIPS ALL OF THEM FOR
011150*    EVERY REMAINING VISIT THIS VISITOR HAS BUFFERED -- EVEN A
011160*    CLOSER LATER VISIT TO THE OTHER LOCATION CANNOT RE-EARN IT.
011170 2331-MARK-AWARDED-BY-NAME.
011180     PERFORM 2332-MARK-IF-NAME-MATCHES
011190         VARYING WS-AWD-SCAN-IDX FROM 1 BY 1
011200             UNTIL WS-AWD-SCAN-IDX GREATER THAN ATTR-COUNT.
011210
011220
011230*    ONE TABLE ROW, TESTED AGAINST THE JUST-AWARDED ROW'S NAME.
011240*    ATTR-IDX ITSELF ALWAYS MATCHES ON THE FIRST COMPARE IT MAKES
011250*    AGAINST ITSELF, SO THE ROW THAT WAS JUST AWARDED IS ALWAYS
011260*    AMONG THE ROWS FLAGGED HERE.
011270 2332-MARK-IF-NAME-MATCHES.
011280     IF ATT-TBL-NAME(WS-AWD-SCAN-IDX) = ATT-TBL-NAME(ATTR-IDX)
011290         SET ATTRACTION-ALREADY-AWARDED(WS-AWD-SCAN-IDX) TO TRUE
011300     END-IF.
011310
011320
011330 2340-PRINT-REWARD-LINE.
011340*    ONE DETAIL LINE PER REWARD, PRINTED AS EARNED (NOT BATCHED
011350*    AT THE END OF THE VISITOR'S BLOCK).
011360*    CALLED DIRECTLY FROM 2330-BUILD-REWARD RIGHT AFTER THE
011370*    WS-REWARD-REC WRITE, SO THE REWARD-OUT ROW AND THE PRINTED
011380*    LINE ALWAYS AGREE.
011390     MOVE RWD-ATT-NAME TO O-RWD-NAME.
011400     MOVE RWD-DISTANCE TO O-RWD-DIST.
011410     MOVE RWD-POINTS   TO O-RWD-PTS.
011420*    SINGLE-SPACE BETWEEN REWARD LINES; RE-HEAD ON A FULL PAGE.
011430     WRITE RPT-LINE FROM REWARD-LINE
011440         AFTER ADVANCING 1 LINE
011450             AT EOP
011460                 PERFORM 9900-HEADING.
011470
011480
011490*****************************************************************
011500* 2400-CALC-NEARBY -- NEAREST-FIVE RANKING (UNIT 3, CR-0340).    *
011510* SKIPPED ENTIRELY WHEN THE VISITOR HAS NO VISIT-HISTORY ROWS.   *
011520*****************************************************************
011530 2400-CALC-NEARBY.
011540*    CLEAR ALL FIVE SLOTS IN ONE MOVE VIA THE FLAT REDEFINITION,
011550*    THEN RE-SEED EACH SLOT'S DISTANCE WITH A SENTINEL HIGH
011560*    ENOUGH THAT ANY REAL DISTANCE WILL BEAT IT ON THE FIRST PASS.
011570     MOVE SPACES TO NEARBY-LIST-FLAT.
011580     PERFORM 2410-CLEAR-NEARBY-SLOT
011590         VARYING NBY-IDX FROM 1 BY 1
011600             UNTIL NBY-IDX GREATER THAN 5.
011610
011620*    RANK AGAINST THE VISITOR'S CURRENT LOCATION, WHICH IS
011630*    THE LAST VISIT ROW BUFFERED BY 2110-STORE-VISIT-ENTRY.
011640     MOVE WS-CUR-LAT TO WS-LAT1.
011650     MOVE WS-CUR-LON TO WS-LON1.
011660
011670*    SCAN EVERY ATTRACTION IN MASTER-FILE ORDER AND INSERT IT
011680*    INTO THE RANKED LIST IF IT BEATS A CURRENT SLOT.
011690     PERFORM 2420-NEARBY-EVAL
011700         VARYING ATTR-IDX FROM 1 BY 1
011710             UNTIL ATTR-IDX GREATER THAN ATTR-COUNT.
011720
011730*    NO DISTANCE CEILING HERE.  WRITE EXACTLY FIVE ROWS,
011740*    OR FEWER ONLY IF THE ATTRACTION MASTER ITSELF HAS FEWER
011750*    THAN FIVE ROWS LOADED.
011760     PERFORM 2440-WRITE-NEARBY.
011770
011780
011790 2410-CLEAR-NEARBY-SLOT.
011800*    99999.99 IS COMFORTABLY ABOVE ANY REAL STATUTE-MILE DISTANCE
011810*    THIS PROGRAM WILL EVER COMPUTE, SO THE FIRST ATTRACTION
011820*    EVALUATED ALWAYS WINS AN EMPTY SLOT.
011830     MOVE 99999.99 TO NBY-SLOT-DIST(NBY-IDX).
011840*    POINT VALUE STARTS AT ZERO TOO -- OVERWRITTEN THE MOMENT
011850*    A REAL ATTRACTION TAKES THIS SLOT.
011860     MOVE ZERO     TO NBY-SLOT-POINTS(NBY-IDX).
011870
011880
011890 2420-NEARBY-EVAL.
011900*    COMPUTE THE DISTANCE FROM THE VISITOR'S CURRENT LOCATION TO
011910*    THIS ATTRACTION, THEN TRY TO INSERT IT INTO THE RANKED LIST.
011920*    NOTE THIS IS UNRELATED TO THE REWARD-DISTANCE CALL IN
011930*    2320-REWARD-ATTR -- WS-LAT1/WS-LON1 WERE ALREADY SET ONCE,
011940*    BEFORE THIS LOOP BEGAN, BY 2400-CALC-NEARBY ITSELF.
011950*    UNLIKE THE REWARDS PASS, THERE IS NO SUPPRESSION-FLAG CHECK
011960*    HERE -- EVERY ATTRACTION IS RE-EVALUATED FOR EVERY VISITOR
011970*    REGARDLESS OF WHETHER IT WAS ALREADY REWARDED.
011980     MOVE ATT-TBL-LAT(ATTR-IDX) TO WS-LAT2.
011990     MOVE ATT-TBL-LON(ATTR-IDX) TO WS-LON2.
012000     PERFORM 8000-CALC-DISTANCE THRU 8000-EXIT.
012010*    EVERY ATTRACTION IS A CANDIDATE -- THERE IS NO DISTANCE
012020*    CEILING ON THE NEARBY LIST THE WAY THERE IS ON REWARDS.
012030     PERFORM 2430-NEARBY-INSERT.
012040
012050
012060 2430-NEARBY-INSERT.
012070*    FIND THE FIRST SLOT WHOSE DISTANCE EXCEEDS THIS ATTRACTION'S
012080*    DISTANCE.  A STRICT GREATER-THAN TEST MEANS A TIE NEVER
012090*    DISPLACES THE EARLIER (LOWER MASTER-ORDER) ATTRACTION.
012110*    WS-INSERT-POS DOUBLES AS BOTH THE RESULT OF THE SEARCH AND
012120*    THE LOOP-STOP FLAG FOR 2431 BELOW -- ZERO MEANS "KEEP
012130*    LOOKING," NONZERO MEANS "FOUND IT, STOP."
012140*    RESET TO ZERO ON EVERY CALL -- ONE CALL PER ATTRACTION BEING
012150*    EVALUATED, SO A STALE VALUE FROM THE LAST ATTRACTION MUST
012160*    NOT SURVIVE INTO THIS ONE.
012170     MOVE ZERO TO WS-INSERT-POS.
012180     PERFORM 2431-FIND-INSERT-POS
012190         VARYING NBY-IDX FROM 1 BY 1
012200             UNTIL NBY-IDX GREATER THAN 5
012210                OR WS-INSERT-POS NOT = ZERO.
012220
012230*    IF A SLOT WAS FOUND, SHIFT EVERYTHING FROM THAT SLOT DOWN
012240*    ONE POSITION (DROPPING WHATEVER WAS IN SLOT 5) AND WRITE
012250*    THE NEW ATTRACTION INTO THE FREED SLOT.
012260*    IF WS-INSERT-POS CAME BACK ZERO, THIS ATTRACTION IS FARTHER
012270*    THAN ALL FIVE CURRENT SLOTS AND SIMPLY IS NOT RANKED -- NO
012280*    ELSE BRANCH IS NEEDED, THE TABLE IS JUST LEFT AS IT WAS.
012290     IF WS-INSERT-POS NOT = ZERO
012300*        THE VARYING CLAUSE BELOW RUNS FROM SLOT 5 DOWN TO THE
012310*        INSERT POSITION, BUBBLING EVERYTHING BELOW IT DOWN ONE
012320*        SLOT (AND OFF THE BOTTOM OF THE TABLE) BEFORE THE NEW
012330*        ATTRACTION'S DATA IS MOVED IN BELOW.
012340         PERFORM 2432-SHIFT-NEARBY-SLOT
012350             VARYING WS-SHIFT-IDX FROM 5 BY -1
012360                 UNTIL WS-SHIFT-IDX NOT GREATER THAN WS-INSERT-POS
012370*        NAME AND COORDINATES OF THE NEWLY-RANKED ATTRACTION.
012380*        ATTR-IDX STILL POINTS AT THE ATTRACTION THIS WHOLE
012390*        PARAGRAPH WAS CALLED FOR -- IT IS NOT TOUCHED BY THE
012400*        SHIFT LOOP ABOVE, WHICH ONLY MOVES WS-SHIFT-IDX.
012410         MOVE ATT-TBL-NAME(ATTR-IDX)
012420                            TO NBY-SLOT-NAME(WS-INSERT-POS)
012430         MOVE ATT-TBL-LAT(ATTR-IDX)
012440                            TO NBY-SLOT-LAT(WS-INSERT-POS)
012450         MOVE ATT-TBL-LON(ATTR-IDX)
012460                            TO NBY-SLOT-LON(WS-INSERT-POS)
012470*        DISTANCE JUST COMPUTED BY 2420-NEARBY-EVAL, AND THE
012480*        ATTRACTION'S POINT VALUE FOR THE PRINT LINE.
012490         MOVE WS-DISTANCE   TO NBY-SLOT-DIST(WS-INSERT-POS)
012500         MOVE ATT-TBL-POINTS(ATTR-IDX)
012510                            TO NBY-SLOT-POINTS(WS-INSERT-POS)
012520     END-IF.
012530
012540
012550 2431-FIND-INSERT-POS.
012560*    ONCE AN INSERT POSITION IS FOUND THE VARYING LOOP STOPS
012570*    (SEE THE UNTIL CLAUSE IN 2430) -- THIS PARAGRAPH JUST
012580*    RECORDS THE FIRST SLOT THAT LOSES TO THE NEW DISTANCE.
012590*    THE OUTER IF GUARDS AGAINST OVERWRITING AN INSERT POSITION
012600*    ALREADY FOUND ON AN EARLIER PASS OF THIS SAME VARYING LOOP
012610*    -- WITHOUT IT, A LATER SLOT THAT ALSO LOSES WOULD CLOBBER
012620*    THE EARLIER, CORRECT ANSWER.
012630     IF WS-INSERT-POS = ZERO
012640*        STRICT GREATER-THAN -- A TIE LEAVES THE EXISTING SLOT
012650*        ALONE, PRESERVING MASTER-ORDER FOR TIED DISTANCES.
012660         IF NBY-SLOT-DIST(NBY-IDX) GREATER THAN WS-DISTANCE
012670             MOVE NBY-IDX TO WS-INSERT-POS
012680         END-IF
012690     END-IF.
012700
012710
012720 2432-SHIFT-NEARBY-SLOT.
012730*    CLASSIC BUBBLE-DOWN -- SLOT N TAKES WHAT WAS IN SLOT N-1,
012740*    WORKING FROM THE BOTTOM OF THE TABLE UPWARD SO NOTHING IS
012750*    OVERWRITTEN BEFORE IT IS COPIED.  THE VARYING CLAUSE IN
012760*    2430-NEARBY-INSERT DRIVES WS-SHIFT-IDX DOWNWARD FROM 5,
012770*    WHICH IS WHAT MAKES THIS SAFE AS A SINGLE MOVE PER FIELD
012780*    RATHER THAN NEEDING A TEMPORARY HOLDING AREA.
012790*    ATTRACTION NAME AND COORDINATES MOVE TOGETHER AS ONE SLOT.
012800     MOVE NBY-SLOT-NAME(WS-SHIFT-IDX - 1)
012810                        TO NBY-SLOT-NAME(WS-SHIFT-IDX).
012820     MOVE NBY-SLOT-LAT(WS-SHIFT-IDX - 1)
012830                        TO NBY-SLOT-LAT(WS-SHIFT-IDX).
012840     MOVE NBY-SLOT-LON(WS-SHIFT-IDX - 1)
012850                        TO NBY-SLOT-LON(WS-SHIFT-IDX).
012860*    DISTANCE AND POINTS RIDE ALONG WITH THE REST OF THE SLOT.
012870     MOVE NBY-SLOT-DIST(WS-SHIFT-IDX - 1)
012880                        TO NBY-SLOT-DIST(WS-SHIFT-IDX).
012890     MOVE NBY-SLOT-POINTS(WS-SHIFT-IDX - 1)
012900                        TO NBY-SLOT-POINTS(WS-SHIFT-IDX).
012910*    SLOT WS-SHIFT-IDX - 1 IS LEFT UNCHANGED HERE -- IT GETS
012920*    OVERWRITTEN WITH THE NEW ATTRACTION'S DATA BACK IN
012930*    2430-NEARBY-INSERT ONLY WHEN WS-SHIFT-IDX - 1 EQUALS
012940*    WS-INSERT-POS, I.E. ON THE LAST PASS OF THIS VARYING LOOP.
012950
012960
012970 2440-WRITE-NEARBY.
012980*    ROW COUNT -- NORMALLY FIVE, BUT CAPPED DOWN IF THE
012990*    ATTRACTION MASTER ITSELF HAS FEWER THAN FIVE ROWS LOADED.
013000*    THIS IS THE ONLY PLACE THAT CAP IS DECIDED -- EVERY OTHER
013010*    PARAGRAPH IN THE NEARBY ENGINE ASSUMES FIVE SLOTS.
013020     IF ATTR-COUNT LESS THAN 5
013030         MOVE ATTR-COUNT TO WS-NEARBY-ROWS
013040     ELSE
013050         MOVE 5 TO WS-NEARBY-ROWS
013060     END-IF.
013070
013080*    WRITE WHATEVER NUMBER OF ROWS WAS JUST DECIDED ABOVE.
013090*    UNFILLED SLOTS (WHEN ATTR-COUNT IS UNDER 5) ARE NEVER
013100*    WRITTEN -- THEY WOULD STILL CARRY THE 99999.99 SENTINEL
013110*    FROM 2410-CLEAR-NEARBY-SLOT IF THEY WERE.
013120     PERFORM 2441-WRITE-NEARBY-ROW
013130         VARYING NBY-IDX FROM 1 BY 1
013140             UNTIL NBY-IDX GREATER THAN WS-NEARBY-ROWS.
013150
013160
013170 2441-WRITE-NEARBY-ROW.
013180*    ONE NEARBY-OUT ROW PER RANKED SLOT, RANK 1 (CLOSEST) FIRST,
013190*    FOLLOWED BY ITS MATCHING PRINT LINE.  THE VISITOR KEY GOES
013200*    ON EVERY ROW SO NEARBY-OUT CAN STAND ALONE AT THE NEXT
013210*    STAGE WITHOUT A JOIN BACK TO THE VISITOR MASTER.
013220     MOVE USR-ID                   TO NBY-USR-ID.
013230*    RANK IS SIMPLY THE SUBSCRIPT -- SLOT 1 IS ALWAYS CLOSEST
013240*    BECAUSE 2430-NEARBY-INSERT KEEPS THE TABLE SORTED AS IT
013250*    GOES, NOT SORTED AFTERWARD.
013260     MOVE NBY-IDX                  TO NBY-RANK.
013270*    NAME AND COORDINATES OF THE ATTRACTION RANKED AT THIS SLOT.
013280     MOVE NBY-SLOT-NAME(NBY-IDX)    TO NBY-ATT-NAME.
013290     MOVE NBY-SLOT-LAT(NBY-IDX)     TO NBY-ATT-LAT.
013300     MOVE NBY-SLOT-LON(NBY-IDX)     TO NBY-ATT-LON.
013310*    DISTANCE AND POINT VALUE CARRIED ALONG FROM WHEN THIS SLOT
013320*    WAS FILLED -- NOT RECOMPUTED AT WRITE TIME.
013330     MOVE NBY-SLOT-DIST(NBY-IDX)    TO NBY-DISTANCE.
013340     MOVE NBY-SLOT-POINTS(NBY-IDX)  TO NBY-POINTS.
013350     WRITE WS-NEARBY-REC.
013360     PERFORM 2450-PRINT-NEARBY-LINE.
013370
013380
013390 2450-PRINT-NEARBY-LINE.
013400*    REPORT COUNTERPART OF THE NEARBY-OUT ROW JUST WRITTEN --
013410*    SAME RANK, NAME AND DISTANCE, BUT NO POINT VALUE (THE
013420*    REPORT LAYOUT FOR THIS LINE HAS NO POINTS COLUMN).
013430*    CALLED DIRECTLY FROM 2441-WRITE-NEARBY-ROW, ONCE PER RANKED
013440*    SLOT WRITTEN, SAME AS THE REWARD LINE/ROW PAIRING ABOVE.
013450     MOVE NBY-RANK     TO O-NBY-RANK.
013460     MOVE NBY-ATT-NAME TO O-NBY-NAME.
013470     MOVE NBY-DISTANCE TO O-NBY-DIST.
013480*    SINGLE-SPACE BETWEEN NEARBY LINES; RE-HEAD ON A FULL PAGE.
013490     WRITE RPT-LINE FROM NEARBY-LINE
013500         AFTER ADVANCING 1 LINE
013510             AT EOP
013520                 PERFORM 9900-HEADING.
013530
013540
013550*****************************************************************
013560* 2500-CALC-DEALS -- TRIP-DEAL PRICING (UNIT 4, CR-0204/CR-0719).*
013570*****************************************************************
013580 2500-CALC-DEALS.
013590*    BASE PRICE -- ADULTS AT $250, CHILDREN AT $125, TIMES
013600*    THE TRIP DURATION IN NIGHTS.  RUNS FOR EVERY VISITOR,
013610*    INCLUDING THOSE WITH NO VISIT-HISTORY ROWS.
013620*    THE $250/$125 RATES AND THE FIVE-PROVIDER FACTOR TABLE ARE
013630*    THE ONLY TWO HARD-CODED PRICING INPUTS IN THIS PROGRAM --
013640*    NEITHER IS READ FROM A FILE OR A PARAMETER CARD.
013650     COMPUTE WS-DEAL-BASE =
013660         (USR-ADULTS * 250.00 + USR-CHILDREN * 125.00)
013670             * USR-DURATION.
013680
013690*    ONE DEAL ROW PER PROVIDER IN TABLE ORDER (FIVE PROVIDERS).
013700     PERFORM 2510-PRICE-PROVIDER
013710         VARYING PROV-IDX FROM 1 BY 1
013720             UNTIL PROV-IDX GREATER THAN 5.
013730
013740
013750 2510-PRICE-PROVIDER.
013760*    APPLY THIS PROVIDER'S DISCOUNT FACTOR TO THE BASE PRICE,
013770*    ROUNDED HALF-UP TO THE CENT.  A FACTOR UNDER 1.00
013780*    IS A DISCOUNT, A FACTOR OVER 1.00 IS A PREMIUM -- THE TABLE
013790*    IN PROVIDER-INFO HOLDS BOTH KINDS (LUXURY CRUISES AT 1.25).
013800     COMPUTE WS-DEAL-PRICE ROUNDED =
013810         WS-DEAL-BASE * PROV-FACTOR(PROV-IDX).
013820*    SUBTRACT TEN CENTS PER ACCUMULATED REWARD POINT (CR-0560 --
013830*    THIS WAS A FLAT FEE BEFORE 1997).  WS-CUM-POINTS IS THE
013840*    SAME RUNNING TOTAL THE REWARDS ENGINE BUILT UP EARLIER IN
013850*    THIS VISITOR'S PASS, SO A HEAVY REWARD TAKE SHOWS UP HERE
013860*    AS A CHEAPER QUOTE ON EVERY ONE OF THE FIVE PROVIDER ROWS.
013870     COMPUTE WS-DEAL-PRICE =
013880         WS-DEAL-PRICE - (WS-CUM-POINTS * 0.10).
013890
013900*    ZERO FLOOR -- A HEAVY POINT BALANCE CANNOT DRIVE THE QUOTED
013910*    PRICE BELOW ZERO.
013920     IF WS-DEAL-PRICE LESS THAN ZERO
013930         MOVE ZERO TO WS-DEAL-PRICE
013940     END-IF.
013950
013960*    WRITE THE QUOTE ROW -- VISITOR, PROVIDER NAME, FINAL PRICE.
013970*    EVERY VISITOR GETS ALL FIVE ROWS, EVEN ONE WHO EARNED NO
013980*    REWARDS AND HAS NO NEARBY RANKING -- UNIT 4 NEVER SKIPS A
013985*    PROVIDER.
014000     MOVE USR-ID               TO DEA-USR-ID.
014010     MOVE PROV-NAME(PROV-IDX)  TO DEA-PROVIDER.
014020     MOVE WS-DEAL-PRICE        TO DEA-PRICE.
014030     WRITE WS-DEAL-REC.
014040
014050*    ROLL THIS QUOTE INTO BOTH THE PER-VISITOR AND RUN-WIDE
014060*    DEAL-VALUE TOTALS FOR THE GRAND-TOTAL BLOCK.
014070     ADD WS-DEAL-PRICE TO WS-USER-DEAL-TOTAL.
014080     ADD WS-DEAL-PRICE TO WS-GT-DEAL-TOTAL.
014090     PERFORM 2520-PRINT-DEAL-LINE.
014100
014110
014120 2520-PRINT-DEAL-LINE.
014130*    REPORT COUNTERPART OF THE DEAL-OUT ROW JUST WRITTEN BY
014140*    2510-PRICE-PROVIDER -- PROVIDER NAME AND THE DISCOUNTED,
014150*    POINT-ADJUSTED PRICE.
014160*    NO DOLLAR EDIT APPLIED BEFORE THE MOVE -- O-DEA-PRICE'S OWN
014170*    PICTURE CLAUSE (A FLOATING DOLLAR SIGN) DOES THE EDITING.
014180*    CALLED DIRECTLY FROM 2510-PRICE-PROVIDER, ONCE PER PROVIDER
014190*    ROW WRITTEN TO DEAL-OUT.
014200     MOVE DEA-PROVIDER TO O-DEA-PROVIDER.
014210     MOVE DEA-PRICE    TO O-DEA-PRICE.
014220*    SINGLE-SPACE BETWEEN DEAL LINES; RE-HEAD ON A FULL PAGE.
014230     WRITE RPT-LINE FROM DEAL-LINE
014240         AFTER ADVANCING 1 LINE
014250             AT EOP
014260                 PERFORM 9900-HEADING.
014270
014280
014290 2600-PRINT-USER-TOTAL.
014300*    CLOSING LINE OF THIS VISITOR'S CONTROL-BREAK BLOCK --
014310*    REWARD COUNT, CUMULATIVE POINTS, AND TOTAL QUOTED DEAL VALUE.
014320*    ALL THREE FIGURES WERE ACCUMULATED EARLIER IN THIS SAME PASS
014330*    THROUGH 2000-MAINLINE -- NOTHING IS RECOMPUTED HERE.
014340     MOVE WS-USER-RWD-CTR    TO O-TOT-RWD-CNT.
014350     MOVE WS-CUM-POINTS      TO O-TOT-PTS.
014360     MOVE WS-USER-DEAL-TOTAL TO O-TOT-DEAL.
014370*    DOUBLE-SPACE AHEAD OF THE TOTAL LINE TO SET IT OFF FROM THE
014380*    LAST DETAIL LINE PRINTED FOR THIS VISITOR.
014390     WRITE RPT-LINE FROM USER-TOTAL-LINE
014400         AFTER ADVANCING 2 LINES
014410             AT EOP
014420                 PERFORM 9900-HEADING.
014430*    ONE BLANK LINE SEPARATES THIS VISITOR'S BLOCK FROM THE NEXT
014440*    VISITOR'S HEADER LINE.
014450     WRITE RPT-LINE FROM BLANK-LINE
014460         AFTER ADVANCING 1 LINE.
014470
014480
014490*****************************************************************
014500* 3000-CLOSING -- GRAND TOTAL BLOCK (SPLIT OUT PER CR-0615) AND  *CR-0615 
014510* FILE CLOSE-OUT.                                                *
014520*****************************************************************
014530 3000-CLOSING.
014540*    GRAND-TOTAL BLOCK IS ITS OWN PARAGRAPH, SEPARATE FROM THE
014550*    PER-VISITOR PRINTING IN 2600-PRINT-USER-TOTAL, SO A RESTART
014560*    OF THE NIGHTLY JOB (CR-0615) NEVER RE-PRINTS IT.
014570*    FIVE LINES FOLLOW THE HEADING BELOW -- FOUR RUN-WIDE COUNTS
014580*    AND ONE RUN-WIDE DOLLAR TOTAL, EACH BUILT UP OVER THE WHOLE
014590*    RUN BY THE PARAGRAPHS NAMED IN THE COMMENT AHEAD OF IT.
014600     WRITE RPT-LINE FROM GT-HEADING-LINE
014610         AFTER ADVANCING 2 LINES.
014620
014630*    RUN-WIDE COUNT OF VISITORS PROCESSED.  INCREMENTED ONCE
014640*    PER PASS THROUGH 2000-MAINLINE -- SHOULD EQUAL THE NUMBER
014650*    OF ROWS ON THE VISITOR MASTER, NO MORE AND NO LESS.
014660     MOVE 'USERS PROCESSED'    TO O-GT-LABEL.
014670     MOVE WS-USER-CTR          TO O-GT-COUNT.
014680     WRITE RPT-LINE FROM GT-COUNT-LINE
014690         AFTER ADVANCING 1 LINE.
014700
014710*    RUN-WIDE COUNT OF VISIT-HISTORY ROWS READ.  INCREMENTED IN
014720*    2110-STORE-VISIT-ENTRY, SO IT REFLECTS EVERY ROW BUFFERED
014730*    REGARDLESS OF WHETHER IT EVER EARNED A REWARD.
014740     MOVE 'VISITS READ'        TO O-GT-LABEL.
014750     MOVE WS-VISIT-CTR         TO O-GT-COUNT.
014760     WRITE RPT-LINE FROM GT-COUNT-LINE
014770         AFTER ADVANCING 1 LINE.
014780
014790*    RUN-WIDE COUNT OF REWARD ROWS WRITTEN.  ONE INCREMENT PER
014800*    WRITE OF WS-REWARD-REC IN 2330-BUILD-REWARD -- SHOULD MATCH
014810*    THE ROW COUNT ON THE REWARD-OUT FILE EXACTLY.
014820     MOVE 'REWARDS AWARDED'    TO O-GT-LABEL.
014830     MOVE WS-REWARD-CTR        TO O-GT-COUNT.
014840     WRITE RPT-LINE FROM GT-COUNT-LINE
014850         AFTER ADVANCING 1 LINE.
014860
014870*    RUN-WIDE SUM OF REWARD POINTS AWARDED -- NOT A ROW COUNT,
014880*    A DOLLAR-LIKE SUM OF ATT-TBL-POINTS ACROSS EVERY REWARD.
014890     MOVE 'POINTS AWARDED'     TO O-GT-LABEL.
014900     MOVE WS-POINTS-CTR        TO O-GT-COUNT.
014910     WRITE RPT-LINE FROM GT-COUNT-LINE
014920         AFTER ADVANCING 1 LINE.
014930
014940*    RUN-WIDE TOTAL OF EVERY TRIP-DEAL PRICE QUOTED -- THE ONLY
014950*    DOLLAR-EDITED LINE IN THE GRAND-TOTAL BLOCK, SO IT USES
014960*    GT-MONEY-LINE RATHER THAN THE GT-COUNT-LINE LAYOUT ABOVE.
014970     MOVE 'DEAL VALUE QUOTED'  TO O-GTM-LABEL.
014980     MOVE WS-GT-DEAL-TOTAL     TO O-GTM-VALUE.
014990     WRITE RPT-LINE FROM GT-MONEY-LINE
015000         AFTER ADVANCING 1 LINE.
015010
015020*    CLOSE EVERYTHING TOGETHER AT THE END OF THE RUN -- THREE
015030*    INPUT FILES, FOUR OUTPUT FILES, MATCHING THE OPEN LIST IN
015040*    1000-INIT.  NO INTERMEDIATE CLOSE/REOPEN ANYWHERE IN THE
015050*    PROGRAM -- EVERY FILE STAYS OPEN FOR THE WHOLE RUN.
015060*    SAME SEVEN-FILE LIST, SAME ORDER, AS THE TWO OPEN STATEMENTS
015070*    IN 1000-INIT -- MAKES THE TWO EASY TO COMPARE AT A GLANCE.
015080     CLOSE USER-MASTER
015090           VISIT-HIST
015100           ATTR-MASTER
015110           REWARD-OUT
015120           NEARBY-OUT
015130           DEAL-OUT
015140           RPT-OUT.
015150
015160
015170*****************************************************************
015180* 9000-9200 -- FILE READS.                                       *
015190*****************************************************************
015200 9000-READ-USER.
015210*    SET THE 88-LEVEL DIRECTLY (CR-0781) RATHER THAN MOVING THE
015220*    LITERAL 'NO' -- SAME EFFECT, READS AS A CONDITION EVERYWHERE
015230*    ELSE IN THE PROGRAM.
015240*    CALLED ONCE FROM 1000-INIT TO PRIME THE MATCH-MERGE, THEN
015250*    ONCE MORE AT THE BOTTOM OF EVERY 2000-MAINLINE PASS.
015260     READ USER-MASTER
015270         AT END
015280             SET NO-MORE-USERS TO TRUE.
015290
015300
015310 9100-READ-VISIT.
015320*    SAME PATTERN AS 9000-READ-USER ABOVE -- ONE READ PER CALL,
015330*    88-LEVEL SET ON END OF FILE.  CALLED BOTH TO PRIME THE
015340*    MATCH-MERGE IN 1000-INIT AND REPEATEDLY FROM
015350*    2110-STORE-VISIT-ENTRY DURING EACH VISITOR'S BUFFER LOAD.
015360     READ VISIT-HIST
015370         AT END
015380             SET NO-MORE-VISITS TO TRUE.
015390
015400
015410 9200-READ-ATTR.
015420*    SAME PATTERN AGAIN, FOR THE ATTRACTION MASTER LOAD IN
015430*    1100-LOAD-ATTRACTIONS.  NOT CALLED ANYWHERE ELSE -- ONCE
015440*    THE ATTRACTION TABLE IS BUILT AT PROGRAM START, THE
015450*    ATTR-MASTER FILE ITSELF IS NEVER READ AGAIN.
015460     READ ATTR-MASTER
015470         AT END
015480             SET NO-MORE-ATTRS TO TRUE.
015490
015500
015510 9900-HEADING.
015520*    NEW PAGE -- BUMP THE PAGE COUNTER, PRINT THE DATE/TITLE/PAGE
015530*    LINE, THEN A BLANK LINE BEFORE THE FIRST DETAIL LINE.
015540*    CALLED BOTH FROM 1000-INIT FOR PAGE 1 AND FROM EVERY AT EOP
015550*    CLAUSE IN THE DETAIL-LINE WRITE STATEMENTS BELOW -- THE SAME
015560*    PARAGRAPH HANDLES BOTH THE FIRST PAGE AND EVERY PAGE BREAK.
015570     ADD 1 TO C-PCTR.
015580     MOVE C-PCTR TO O-PCTR.
015590     WRITE RPT-LINE FROM HEADING-LINE-1
015600         AFTER ADVANCING PAGE.
015610*    BLANK LINE SEPARATES THE HEADING FROM WHATEVER DETAIL LINE
015620*    COMES NEXT, WHETHER IT IS A USER HEADER OR A CONTINUATION
015630*    OF A VISITOR'S BLOCK THAT SPILLED ACROSS A PAGE BREAK.
015640     WRITE RPT-LINE FROM BLANK-LINE
015650         AFTER ADVANCING 1 LINE.
015660
015670
015680*****************************************************************
015690* 8000-CALC-DISTANCE -- GREAT-CIRCLE DISTANCE BETWEEN TWO POINTS.*
015700* INPUT  WS-LAT1/WS-LON1/WS-LAT2/WS-LON2 (DECIMAL DEGREES).      *
015710* OUTPUT WS-DISTANCE (STATUTE MILES, ROUNDED HALF-UP, 2 DEC).    *
015720* IDENTICAL POINTS SHORT-CIRCUIT TO 0.00 -- SEE BELOW.           *
015730*****************************************************************
015740 8000-CALC-DISTANCE.
015750*    SAME-POINT SHORT-CIRCUIT -- SAME POINT TWICE MEANS ZERO DISTANCE
015760*    WITHOUT RISKING A DOMAIN ERROR IN THE ARC-COSINE BELOW.
015770     IF WS-LAT1 = WS-LAT2 AND WS-LON1 = WS-LON2
015780         MOVE ZERO TO WS-DISTANCE
015790         GO TO 8000-EXIT
015800     END-IF.
015810
015820*    CONVERT BOTH LATITUDES AND THE LONGITUDE DIFFERENCE FROM
015830*    DECIMAL DEGREES TO RADIANS BEFORE ANY TRIG WORK.  LONGITUDE
015840*    ITSELF NEVER NEEDS CONVERTING ALONE -- ONLY THE DIFFERENCE
015850*    BETWEEN THE TWO POINTS' LONGITUDES MATTERS TO THE FORMULA.
015860     COMPUTE WS-RLAT1 = WS-LAT1 * WS-DEG-TO-RAD.
015870     COMPUTE WS-RLAT2 = WS-LAT2 * WS-DEG-TO-RAD.
015880     COMPUTE WS-RLON-DIFF-RAD = (WS-LON1 - WS-LON2) * WS-DEG-TO-RAD.
015890
015900*    SPHERICAL LAW OF COSINES NEEDS SINE AND COSINE OF BOTH
015910*    LATITUDES AND THE COSINE OF THE LONGITUDE DIFFERENCE --
015920*    NONE OF WHICH THIS COMPILER PROVIDES AS A FUNCTION, SO
015930*    EACH CALL BELOW GOES THROUGH THE HAND-ROLLED 8100/8200.
015940*    SINE AND COSINE OF POINT 1'S LATITUDE.  WS-TRIG-X/WS-TRIG-RESULT
015950*    ARE SHARED SCRATCH FIELDS -- LOAD, CALL, THEN MOVE THE RESULT
015960*    OUT BEFORE THE NEXT CALL OVERWRITES IT.
015970     MOVE WS-RLAT1 TO WS-TRIG-X.
015980     PERFORM 8100-CALC-SINE.
015990     MOVE WS-TRIG-RESULT TO WS-SIN-LAT1.
016000
016010     MOVE WS-RLAT1 TO WS-TRIG-X.
016020     PERFORM 8200-CALC-COSINE.
016030     MOVE WS-TRIG-RESULT TO WS-COS-LAT1.
016040
016050*    SINE AND COSINE OF POINT 2'S LATITUDE -- SAME LOAD/CALL/MOVE
016060*    PATTERN AS POINT 1 ABOVE, AGAINST WS-RLAT2 INSTEAD.
016070     MOVE WS-RLAT2 TO WS-TRIG-X.
016080     PERFORM 8100-CALC-SINE.
016090     MOVE WS-TRIG-RESULT TO WS-SIN-LAT2.
016100
016110     MOVE WS-RLAT2 TO WS-TRIG-X.
016120     PERFORM 8200-CALC-COSINE.
016130     MOVE WS-TRIG-RESULT TO WS-COS-LAT2.
016140
016150*    COSINE OF THE LONGITUDE DIFFERENCE BETWEEN THE TWO POINTS.
016160*    NO SINE OF THE LONGITUDE DIFFERENCE IS NEEDED -- THE LAW OF
016170*    COSINES FORMULA BELOW ONLY CALLS FOR ITS COSINE.
016180     MOVE WS-RLON-DIFF-RAD TO WS-TRIG-X.
016190     PERFORM 8200-CALC-COSINE.
016200     MOVE WS-TRIG-RESULT TO WS-COS-LONDIFF.
016210
016220*    SPHERICAL LAW OF COSINES -- COSINE OF THE ANGULAR DISTANCE
016230*    BETWEEN THE TWO POINTS AS SEEN FROM THE CENTER OF THE EARTH.
016240     COMPUTE WS-COS-ANGLE =
016250         (WS-SIN-LAT1 * WS-SIN-LAT2)
016260       + (WS-COS-LAT1 * WS-COS-LAT2 * WS-COS-LONDIFF).
016270
016280*    ARC-COSINE TURNS THAT COSINE BACK INTO AN ANGLE IN RADIANS.
016290*    WS-COS-ANGLE WAS ALREADY RANGE-CHECKED INSIDE 8300 ITSELF --
016300*    NOTHING NEEDS TO BE DONE TO IT HERE BEFORE THE CALL.
016310     PERFORM 8300-CALC-ARCCOS.
016320
016330*    60 NAUTICAL MILES PER DEGREE OF ANGULAR DISTANCE, THEN
016340*    CONVERT NAUTICAL MILES TO STATUTE MILES AND ROUND HALF-UP
016350*    TO TWO DECIMALS.      WS-ANGLE-RAD / WS-DEG-TO-RAD
016360*    CONVERTS THE ANGLE BACK FROM RADIANS INTO DEGREES.
016370     COMPUTE WS-NAUTICAL-MI =
016380         60 * (WS-ANGLE-RAD / WS-DEG-TO-RAD).
016390*    1.15077945 IS THE STANDARD NAUTICAL-TO-STATUTE MILE
016400*    CONVERSION FACTOR -- NOT SOMETHING THIS SHOP DERIVED.
016410*    ROUNDED HERE, THEN ROUNDED AGAIN INTO WS-DISTANCE BELOW --
016420*    BOTH ROUNDS MATTER SINCE WS-STATUTE-MI CARRIES MORE DECIMAL
016430*    PLACES THAN THE TWO-DECIMAL OUTPUT FIELD CAN HOLD.
016440     COMPUTE WS-STATUTE-MI ROUNDED =
016450         WS-NAUTICAL-MI * 1.15077945.
016460*    FINAL OUTPUT FIELD -- CALLERS OF THIS PARAGRAPH READ
016470*    WS-DISTANCE, NOT WS-STATUTE-MI.
016480     COMPUTE WS-DISTANCE ROUNDED = WS-STATUTE-MI.
016490
016500 8000-EXIT.
016510*    PARAGRAPH-RANGE EXIT POINT -- TARGETED BY THE IDENTICAL-
016520*    POINTS GO TO ABOVE AND REACHED BY FALL-THROUGH OTHERWISE.
016530     EXIT.
016540
016550
016560*****************************************************************
016570* 8100-CALC-SINE / 8200-CALC-COSINE -- SIX-TERM MACLAURIN POWER  *
016580* SERIES.  INPUT WS-TRIG-X (RADIANS), OUTPUT WS-TRIG-RESULT.     *
016590* NO FUNCTION SIN/COS ON THIS COMPILER -- ROLLED BY HAND.        *
016600*****************************************************************
016610 8100-CALC-SINE.
016620*    SIX TERMS OF THE SINE MACLAURIN SERIES IS MORE THAN ENOUGH
016630*    PRECISION FOR THE SMALL RADIAN ARGUMENTS THIS PROGRAM EVER
016640*    PASSES IN (LATITUDES AND LONGITUDE DIFFERENCES, NOT FULL
016650*    CIRCLES), SO NO RANGE REDUCTION IS NEEDED BEFORE THIS CALL.
016660*    PRECOMPUTE X-SQUARED ONCE -- EVERY TERM BELOW IS A POWER
016670*    OF IT, SO IT IS CHEAPER TO SQUARE ONCE THAN TO RECOMPUTE
016680*    X**2, X**4, X**6 ... SEPARATELY IN EACH TERM.
016690     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X.
016700*    TERMS ALTERNATE SIGN, DENOMINATORS ARE THE ODD FACTORIALS
016710*    3!, 5!, 7!, 9!, 11!, 13! -- STANDARD SINE SERIES.
016720     COMPUTE WS-TRIG-RESULT =
016730         WS-TRIG-X *
016740           ( 1
016750             - (WS-TRIG-XSQ / 6)
016760             + (WS-TRIG-XSQ ** 2 / 120)
016770             - (WS-TRIG-XSQ ** 3 / 5040)
016780             + (WS-TRIG-XSQ ** 4 / 362880)
016790             - (WS-TRIG-XSQ ** 5 / 39916800)
016800             + (WS-TRIG-XSQ ** 6 / 6227020800) ).
016810
016820
016830 8200-CALC-COSINE.
016840*    SAME IDEA AS 8100 ABOVE, SIX TERMS OF THE COSINE SERIES.
016850*    WS-TRIG-X AND WS-TRIG-XSQ ARE THE SAME SHARED FIELDS 8100
016860*    USES -- THIS PARAGRAPH RECOMPUTES WS-TRIG-XSQ RATHER THAN
016870*    TRUSTING WHATEVER 8100 LEFT BEHIND FROM A PRIOR CALL.
016880     COMPUTE WS-TRIG-XSQ = WS-TRIG-X * WS-TRIG-X.
016890*    DENOMINATORS HERE ARE THE EVEN FACTORIALS 2!, 4!, 6!, 8!,
016900*    10!, 12! -- STANDARD COSINE SERIES.
016910     COMPUTE WS-TRIG-RESULT =
016920         1
016930         - (WS-TRIG-XSQ / 2)
016940         + (WS-TRIG-XSQ ** 2 / 24)
016950         - (WS-TRIG-XSQ ** 3 / 720)
016960         + (WS-TRIG-XSQ ** 4 / 40320)
016970         - (WS-TRIG-XSQ ** 5 / 3628800)
016980         + (WS-TRIG-XSQ ** 6 / 479001600).
016990
017000
017010*****************************************************************
017020* 8300-CALC-ARCCOS -- ABRAMOWITZ & STEGUN 4.4.45 POLYNOMIAL.     *
017030* CORRECTED 07/19/89 (CR-0251) TO CLAMP THE ARGUMENT AT +/-1     *
017040* BEFORE THE POLYNOMIAL -- A ROUNDING OVERSHOOT PAST 1.0 ON      *
017050* IDENTICAL-BEARING POINTS WAS DRIVING THE SQUARE ROOT NEGATIVE. *
017060* INPUT WS-COS-ANGLE, OUTPUT WS-ANGLE-RAD (RADIANS, 0 TO PI).    *
017070*****************************************************************
017080 8300-CALC-ARCCOS.
017090*    CLAMP 1 -- AN ARGUMENT THAT ROUNDED UP TO OR PAST 1.0 MEANS
017100*    THE TWO POINTS ARE EFFECTIVELY IDENTICAL.  ANGLE IS ZERO.
017110*    THIS IS THE ROUNDING-OVERSHOOT CASE CR-0251 ADDED THIS
017120*    CLAMP TO CATCH -- WITHOUT IT THE POLYNOMIAL BELOW COULD BE
017130*    HANDED AN ARGUMENT FRACTIONALLY OVER 1.0 AND WS-SQRT-X
017140*    WOULD GO NEGATIVE, WHICH 8350-CALC-SQRT HAS NO WAY TO FIX.
017150     IF WS-COS-ANGLE NOT LESS THAN 1
017160         MOVE ZERO TO WS-ANGLE-RAD
017170         GO TO 8300-EXIT
017180     END-IF.
017190*    CLAMP 2 -- AN ARGUMENT THAT ROUNDED DOWN TO OR PAST -1.0
017200*    MEANS THE TWO POINTS ARE EFFECTIVELY ANTIPODAL.  ANGLE IS PI.
017210*    THE MIRROR-IMAGE CASE OF CLAMP 1 ABOVE, ADDED IN THE SAME
017220*    CR-0251 FIX.
017230     IF WS-COS-ANGLE NOT GREATER THAN -1
017240         MOVE WS-PI TO WS-ANGLE-RAD
017250         GO TO 8300-EXIT
017260     END-IF.
017270
017280*    THE A&S 4.4.45 APPROXIMATION IS STATED FOR A NON-NEGATIVE
017290*    ARGUMENT -- REMEMBER THE SIGN HERE (VIA THE 88-LEVEL, SET
017300*    BELOW) AND WORK WITH THE ABSOLUTE VALUE, THEN REFLECT THE
017310*    RESULT ABOUT PI AFTERWARD IF THE ORIGINAL WAS NEGATIVE.
017320*    BOTH BRANCHES SET THE 88-LEVEL EXPLICITLY RATHER THAN
017330*    LEAVING THE "NOT NEGATIVE" CASE IMPLICIT, SO THE REFLECTION
017340*    TEST FURTHER DOWN CAN RELY ON THE SWITCH ALWAYS BEING
017350*    CURRENT FOR THIS CALL.
017360     IF WS-COS-ANGLE LESS THAN ZERO
017370         SET ACOS-ARG-WAS-NEGATIVE TO TRUE
017380         COMPUTE WS-ACOS-X = ZERO - WS-COS-ANGLE
017390     ELSE
017400         SET ACOS-ARG-NOT-NEGATIVE TO TRUE
017410         MOVE WS-COS-ANGLE TO WS-ACOS-X
017420     END-IF.
017430
017440*    THE POLYNOMIAL IS MULTIPLIED BY SQRT(1-X) -- NO SQRT
017450*    FUNCTION ON THIS COMPILER, SO 8350 IS CALLED TO GET IT.
017460     COMPUTE WS-SQRT-X = 1 - WS-ACOS-X.
017470     PERFORM 8350-CALC-SQRT.
017480
017490*    SEVEN-TERM RATIONAL POLYNOMIAL, COEFFICIENTS WS-AC0 THRU
017500*    WS-AC7 PER THE STANDARD A&S 4.4.45 TABLE.  ACCURATE TO
017510*    ABOUT FOUR DECIMAL PLACES OF RADIANS OVER THE WHOLE [0,1]
017520*    DOMAIN, WHICH IS AMPLE FOR A STATUTE-MILE RESULT ROUNDED
017530*    TO TWO DECIMALS IN 8000-CALC-DISTANCE.
017540*    WS-SQRT-RESULT WAS SET BY THE 8350 CALL JUST ABOVE -- IT
017550*    MULTIPLIES THE WHOLE POLYNOMIAL, NOT JUST ONE TERM OF IT.
017560     COMPUTE WS-ANGLE-RAD =
017570         WS-SQRT-RESULT *
017580           ( WS-AC0
017590             + (WS-AC1 * WS-ACOS-X)
017600             + (WS-AC2 * WS-ACOS-X ** 2)
017610             + (WS-AC3 * WS-ACOS-X ** 3)
017620             + (WS-AC4 * WS-ACOS-X ** 4)
017630             + (WS-AC5 * WS-ACOS-X ** 5)
017640             + (WS-AC6 * WS-ACOS-X ** 6)
017650             + (WS-AC7 * WS-ACOS-X ** 7) ).
017660
017670*    REFLECT THE RESULT ABOUT PI IF THE ORIGINAL ARGUMENT WAS
017680*    NEGATIVE -- ARCCOS(-X) = PI - ARCCOS(X).
017690     IF ACOS-ARG-WAS-NEGATIVE
017700         COMPUTE WS-ANGLE-RAD = WS-PI - WS-ANGLE-RAD
017710     END-IF.
017720
017730 8300-EXIT.
017740*    PARAGRAPH-RANGE EXIT POINT FOR BOTH GO TO STATEMENTS ABOVE --
017750*    THE FALL-THROUGH PATH (NEITHER CLAMP TRIGGERED) ALSO ARRIVES
017760*    HERE SIMPLY BY RUNNING OFF THE END OF 8300-CALC-ARCCOS.
017770     EXIT.
017780
017790
017800*****************************************************************
017810* 8350-CALC-SQRT -- NEWTON'S-METHOD SQUARE ROOT, 12 ITERATIONS.  *
017820* INPUT WS-SQRT-X (ZERO OR POSITIVE), OUTPUT WS-SQRT-RESULT.     *
017830*****************************************************************
017840 8350-CALC-SQRT.
017850*    SQUARE ROOT OF ZERO IS ZERO -- SKIP THE ITERATION RATHER
017860*    THAN DIVIDE BY A ZERO GUESS BELOW.  THIS IS THE ONLY GUARD
017870*    NEWTON'S METHOD NEEDS HERE -- WS-SQRT-X IS NEVER NEGATIVE,
017880*    SINCE ITS ONLY CALLER ALREADY CLAMPED THE ARGUMENT TO [0,1]
017890*    BEFORE COMPUTING 1 MINUS IT.
017900     IF WS-SQRT-X = ZERO
017910         MOVE ZERO TO WS-SQRT-RESULT
017920         GO TO 8350-EXIT
017930     END-IF.
017940
017950*    STARTING GUESS IS HALF THE ARGUMENT -- CRUDE, BUT TWELVE
017960*    NEWTON ITERATIONS CONVERGE WELL PAST THE PRECISION THIS
017970*    PROGRAM'S PIC CLAUSES CAN EVEN HOLD.
017980*    8350 IS ONLY EVER CALLED WITH AN ARGUMENT IN [0,1] -- THE
017990*    8300 CALLER SUBTRACTS AN ALREADY-CLAMPED VALUE FROM 1.
018000     COMPUTE WS-SQRT-GUESS = WS-SQRT-X / 2.
018010*    FIXED ITERATION COUNT, NOT A CONVERGENCE TEST -- SIMPLER TO
018020*    VERIFY AND FAST ENOUGH FOR THE SMALL ARGUMENTS THIS
018030*    PARAGRAPH IS EVER CALLED WITH.
018040     PERFORM 8351-SQRT-ITERATE
018050         VARYING WS-SQRT-N FROM 1 BY 1
018060             UNTIL WS-SQRT-N GREATER THAN 12.
018070*    FINAL OUTPUT FIELD -- CALLERS OF THIS PARAGRAPH READ
018080*    WS-SQRT-RESULT, NOT WS-SQRT-GUESS.
018090     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
018100
018110 8350-EXIT.
018120*    PARAGRAPH-RANGE EXIT POINT FOR THE GO TO IN 8350-CALC-SQRT'S
018130*    ZERO-ARGUMENT SHORT-CIRCUIT ABOVE -- NOTHING ELSE TARGETS
018140*    THIS LABEL.
018150     EXIT.
018160
018170
018180 8351-SQRT-ITERATE.
018190*    STANDARD NEWTON REFINEMENT -- AVERAGE THE CURRENT GUESS
018200*    WITH X DIVIDED BY THE CURRENT GUESS.  TWELVE PASSES OF THIS
018210*    ONE LINE ARE WHAT 8350-CALC-SQRT LOOPS OVER.
018220     COMPUTE WS-SQRT-GUESS ROUNDED =
018230         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
018240
018250
018260*****************************************************************
018270* 8400-WITHIN-PROXIMITY-CHECK -- isWithinAttractionProximity,    *
018280* 200-MILE BUFFER.  KEPT FOR PARITY WITH THE ORIGINAL ENGINE;    *
018290* NOT CONSUMED BY ANY OUTPUT FILE OR REPORT LINE.                *
018300*****************************************************************
018310 8400-WITHIN-PROXIMITY-CHECK.
018320*    SETS WS-WITHIN-200-SW VIA ITS 88-LEVELS (CR-0781) SO ANY
018330*    FUTURE CALLER CAN TEST WITHIN-200-MILES AS A CONDITION
018340*    RATHER THAN COMPARING THE RAW SWITCH TO A LITERAL.
018350*    READS WS-DISTANCE, THE SAME FIELD 8000-CALC-DISTANCE JUST
018360*    SET -- THIS PARAGRAPH MUST ALWAYS BE CALLED IMMEDIATELY
018370*    AFTER A DISTANCE CALCULATION, NEVER ON ITS OWN.
018380     IF WS-DISTANCE NOT GREATER THAN 200.00
018390         SET WITHIN-200-MILES TO TRUE
018400     ELSE
018410         SET NOT-WITHIN-200-MILES TO TRUE
018420     END-IF.
